000100 IDENTIFICATION DIVISION.                                        MZS0010
000200 PROGRAM-ID. MazeSlv.                                            MZS0020
000300 AUTHOR. T WREN.                                                 MZS0030
000400 INSTALLATION. STAFF SYSTEMS GROUP - DATA PROCESSING.            MZS0040
000500 DATE-WRITTEN. 07/11/1996.                                       MZS0050
000600 DATE-COMPILED.                                                  MZS0060
000700 SECURITY.  NONE.                                                MZS0070
000800*================================================================MZS0080
000900*  MAZESLV  --  MIN/MAX PATH SOLVE BATCH                         MZS0090
001000*                                                                 MZS0100
001100*  READS EACH ACCEPTED MAZE RECORD FROM MAZEOUT (THE OUTPUT OF    MZS0110
001200*  MAZEBLD), REBUILDS THE BORDERED GRID FROM THE ENTRANCE/GRID-   MZS0120
001300*  SIZE/WALL LIST, RE-DERIVES THE EXIT CELL, AND WALKS THE MAZE   MZS0130
001400*  TWICE -- ONCE LOOKING FOR THE SHORTEST PATH, ONCE LOOKING FOR  MZS0140
001500*  THE LONGEST -- WRITING ONE SOLUTIONOUT RECORD PER PASS.        MZS0150
001600*                                                                 MZS0160
001610*  RUN FREQUENCY: RUN IMMEDIATELY AFTER MAZEBLD IN THE SAME JOB   MZS0162
001620*  STREAM, NEVER STANDALONE -- SOLUTIONOUT HAS NO MEANING IF      MZS0164
001630*  MAZEOUT IS STALE.                                               MZS0166
001640*                                                                 MZS0168
001650*  NUMBERING CONVENTION: SAME HUNDREDS GROUPING AS MAZEBLD --     MZS0170A
001660*  1XX000 OPENS/CLOSES THE FILES, 2XX000 IS THE WALK ITSELF (IN   MZS0170B
001670*  RUN ORDER), 3XX000 IS SHARED CODEC WORK.  A 2-DIGIT SUFFIX IS  MZS0170C
001680*  A HELPER OWNED BY, AND ONLY PERFORMED FROM, THE HUNDRED ABOVE  MZS0170D
001690*  IT.                                                            MZS0170E
001695*                                                                 MZS0170F
001700*  CHANGE LOG.                                                    MZS0170
001800*   07/11/96  T WREN    REQ 9619  ORIGINAL CODING -- SPLIT OUT    MZS0180
001900*                       OF THE OLD MAZEBLD SOLVE LOGIC.           MZS0190
002000*   02/04/97  T WREN    REQ 9704  MIN-PATH PRUNING WAS WALKING    MZS0200
002100*                       INTO DEAD ENDS ALREADY KNOWN TO BE LONGER MZS0210
002200*                       THAN THE BEST PATH FOUND SO FAR.          MZS0220
002300*   09/19/97  RCARMODY  REQ 9742  MAX-PATH WALK WAS STOPPING AT   MZS0230
002400*                       THE FIRST PATH FOUND INSTEAD OF TRYING    MZS0240
002500*                       EVERY ROUTE.                               MZS0250
002600*   01/04/99  M OSEI    Y2K  REVIEWED DATE-WRITTEN/RUN-DATE       MZS0260
002700*                       FIELDS -- NO 2-DIGIT YEAR ARITHMETIC IN   MZS0270
002800*                       THIS PROGRAM, NO CHANGE REQUIRED.         MZS0280
002900*   06/14/99  M OSEI    REQ 9907  TRACK STACK WAS OVERFLOWING ON  MZS0290
003000*                       THE FULL 26X30 GRID -- RESIZED TO 780.    MZS0300
003100*   11/02/00  D PELLETIER REQ 0044 NO-PATH CASE NOW WRITES A      MZS0310
003200*                       SOLUTIONOUT RECORD INSTEAD OF SKIPPING    MZS0320
003300*                       THE MAZE ENTIRELY.                        MZS0330
003400*   08/15/02  D PELLETIER REQ 0256 MULTIPLE-PATHS FLAG WAS NOT    MZS0340
003500*                       BEING SET WHEN MIN AND MAX LENGTHS TIED.  MZS0350
003600*   04/27/04  D PELLETIER REQ 0311 DIRECTION-TRIED FLAGS WERE     MZS0360
003700*                       NOT BEING RESET BETWEEN THE MIN AND MAX   MZS0370
003800*                       PASSES OVER THE SAME MAZE.                MZS0380
003810*   02/18/06  M OSEI    REQ 0389 SOLOUT RECORD CARRIED A STATUS   MZS0382
003820*                       BYTE BUT NO MESSAGE -- DOWNSTREAM JOBS    MZS0384
003830*                       COULDN'T TELL WHY A MAZE CAME BACK WITH   MZS0386
003840*                       NO PATH CELLS.  ADDED SL-ERROR-TEXT AND   MZS0388
003850*                       A TRUE SL-PATH-FOUND FLAG, POPULATED ON   MZS0389
003860*                       THE NO-PATH AND MULTIPLE-PATHS LEGS.      MZS0390
003870*   02/18/06  M OSEI    REQ 0389 GRID-SIZE RE-DECODE SCANNED FOR  MZS0392
003880*                       AN UPPERCASE "X" TO MATCH THE OLD MAZEBLDMZS0394
003890*                       RENDERING -- NOW LOWERCASE "X", IN STEP   MZS0396
003891*                       WITH MAZEBLD REQ 0388.  ALSO CORRECTED    MZS0397
003892*                       THE MAZEOUT/SOLUTIONOUT RECORD CONTAINS   MZS0398
003893*                       CLAUSES TO MATCH THE ACTUAL 01-LEVELS.    MZS0399
003894*   05/11/06  M OSEI    REQ 0402 BACKTRACK WAS DROPPING THE       MZS03992
003895*                       TRACK-STACK DEPTH BUT LEAVING IDX-TRACK   MZS03993
003896*                       PARKED ON THE OLD TOP SLOT -- A MAZE      MZS03994
003897*                       NEEDING EVEN ONE WRONG TURN CAME BACK     MZS03995
003898*                       NO-PATH.  240000 NOW RESYNCS IDX-TRACK TO MZS03996
003899*                       WS-TRACK-DEPTH ON EVERY WALK STEP.  ALSO  MZS03997
003899A*                      260100 NOW CLEARS THE POPPED CELL'S       MZS03998
003899B*                      VISITED MARK INSTEAD OF LEAVING IT SET,   MZS03999
003899C*                      SO A 2X2 OPEN ROOM STAYS WALKABLE FROM    MZS0399A
003899D*                      MORE THAN ONE SIDE DURING THE SAME WALK.  MZS0399B
003900*================================================================MZS0395
004000 ENVIRONMENT DIVISION.                                           MZS0400
004100 CONFIGURATION SECTION.                                          MZS0410
004200 SOURCE-COMPUTER.  IBM-370.                                      MZS0420
004300 OBJECT-COMPUTER.  IBM-370.                                      MZS0430
004400 SPECIAL-NAMES.                                                  MZS0440
004500     SYMBOLIC CHARACTERS ASTERISK IS 43                          MZS0450
004600     CLASS MAZE-COLUMN-LETTER IS "A" THRU "Z"                    MZS0460
004700     CLASS MAZE-ROW-DIGIT     IS "0" THRU "9"                    MZS0470
004800     UPSI-0 ON STATUS IS SW-TRACE-ON                             MZS0480
004900                OFF STATUS IS SW-TRACE-OFF.                      MZS0490
005000 INPUT-OUTPUT SECTION.                                           MZS0500
005100 FILE-CONTROL.                                                   MZS0510
005200     SELECT OPTIONAL MAZEOUT     ASSIGN TO "MAZEOUT"             MZS0520
005300            ORGANIZATION IS LINE SEQUENTIAL                      MZS0530
005400            FILE STATUS  IS FS-MAZEOUT.                          MZS0540
005500     SELECT OPTIONAL SOLUTIONOUT ASSIGN TO "SOLUTIONOUT"         MZS0550
005600            ORGANIZATION IS LINE SEQUENTIAL                      MZS0560
005700            FILE STATUS  IS FS-SOLUTIONOUT.                      MZS0570
005800*================================================================MZS0580
005900 DATA DIVISION.                                                  MZS0590
006000 FILE SECTION.                                                   MZS0600
006100 FD  MAZEOUT                                                     MZS0610
006200     BLOCK CONTAINS 10 RECORDS                                   MZS0620
006300     DATA RECORD   IS MO-MAZEOUT-REC                             MZS0630
006400     LABEL RECORD  IS OMITTED                                    MZS0640
006500     RECORD CONTAINS 2389 CHARACTERS                             MZS0650
006600     RECORDING MODE IS F.                                        MZS0660
006700 01  MO-MAZEOUT-REC.                                             MZS0670
006800     03  MO-STATUS                   PIC X(01).                 MZS0680
006900         88  MO-STATUS-ACCEPTED                VALUE "Y".        MZS0690
007000         88  MO-STATUS-REJECTED                VALUE "N".        MZS0700
007100     03  MO-BODY.                                                MZS0710
007200         05  MO-USER-ID              PIC X(20).                 MZS0720
007300         05  MO-MAZE-ID              PIC 9(09).                 MZS0730
007400         05  MO-ENTRANCE             PIC X(03).                 MZS0740
007500         05  MO-GRID-SIZE            PIC X(07).                 MZS0750
007600         05  MO-WALL-COUNT            PIC 9(04).                MZS0760
007700         05  MO-WALLS OCCURS 780 TIMES PIC X(03).                MZS0770
007800         05  FILLER                  PIC X(05).                 MZS0780
007900     03  MO-BODY-REJECT REDEFINES MO-BODY.                       MZS0790
008000         05  MO-ERROR-TEXT           PIC X(60).                 MZS0800
008100         05  FILLER                  PIC X(2328).               MZS0810
008200 FD  SOLUTIONOUT                                                 MZS0820
008300     BLOCK CONTAINS 10 RECORDS                                   MZS0830
008400     DATA RECORD   IS SL-SOLOUT-REC                              MZS0840
008500     LABEL RECORD  IS OMITTED                                    MZS0850
008600     RECORD CONTAINS 2423 CHARACTERS                             MZS0860
008700     RECORDING MODE IS F.                                        MZS0870
008800 01  SL-SOLOUT-REC.                                              MZS0880
008900     03  SL-MAZE-ID                  PIC 9(09).                 MZS0890
009000     03  SL-SOLVE-MODE               PIC X(03).                 MZS0910
009100         88  SL-SOLVE-MODE-IS-MIN               VALUE "MIN".     MZS0920
009200         88  SL-SOLVE-MODE-IS-MAX               VALUE "MAX".     MZS0930
009300     03  SL-PATH-FOUND               PIC X(01).                 MZS0940
009310         88  SL-PATH-FOUND-Y                     VALUE "Y".       MZS0942
009320         88  SL-PATH-FOUND-N                     VALUE "N".       MZS0944
009330     03  SL-PATH-STATUS              PIC X(01).                 MZS0950
009400         88  SL-PATH-STATUS-FOUND               VALUE "F".        MZS0960
009500         88  SL-PATH-STATUS-NONE                VALUE "N".        MZS0970
009600         88  SL-PATH-STATUS-MANY                VALUE "M".        MZS0980
009700     03  SL-STEP-COUNT               PIC 9(04).                 MZS0990
009800     03  SL-PATH-CELLS OCCURS 780 TIMES PIC X(03).                MZS1000
009850     03  SL-ERROR-TEXT               PIC X(60) VALUE SPACES.     MZS1005
009900     03  FILLER                      PIC X(05).                 MZS1010
010000*================================================================MZS1010
010100 WORKING-STORAGE SECTION.                                        MZS1020
010200*----------------------------------------------------------------MZS1030
010300*    RUN CONSTANTS AND SWITCHES.                                 MZS1040
010400*----------------------------------------------------------------MZS1050
010490*    SEE MAZEBLD FOR WHY CTE-01 EXISTS -- SAME CONVENTION HERE.   MZS1058
010500 78  CTE-01                          VALUE 1.                    MZS1060
010600 78  MAZE-COLUMN-MAX                 VALUE 26.                   MZS1070
010700 78  MAZE-ROW-MAX                    VALUE 30.                   MZS1080
010800 78  MAZE-GRID-COL-MAX               VALUE 28.                   MZS1090
010900 78  MAZE-GRID-ROW-MAX               VALUE 32.                   MZS1100
011000 78  MAZE-WALL-TBL-MAX               VALUE 780.                  MZS1110
011100*                                                                 MZS1120
011200 77  FS-MAZEOUT                      PIC 9(02) VALUE ZEROES.     MZS1130
011300 77  FS-SOLUTIONOUT                  PIC 9(02) VALUE ZEROES.     MZS1140
011310*    DISPLAYED AT OPEN TIME ONLY, SAME AS MAZEBLD -- NO           MZS1142
011320*    DECLARATIVES, NO USE AFTER ERROR PROCEDURE IN THIS PROGRAM.   MZS1144
011400*                                                                 MZS1150
011500 77  WS-EOF-MAZEOUT                  PIC X(01) VALUE SPACE.      MZS1160
011600     88  SW-EOF-MAZEOUT-Y                       VALUE "Y".       MZS1170
011700     88  SW-EOF-MAZEOUT-N                       VALUE "N".       MZS1180
011800*                                                                 MZS1190
011900 77  SW-TRACE-ON                     PIC X(01) VALUE "N".        MZS1200
012000 77  SW-TRACE-OFF                    PIC X(01) VALUE "Y".        MZS1210
012100*                                                                 MZS1220
012200 77  WS-SOLVE-MODE                   PIC X(03) VALUE SPACES.     MZS1230
012300     88  SW-SOLVE-MODE-MIN                      VALUE "MIN".     MZS1240
012400     88  SW-SOLVE-MODE-MAX                      VALUE "MAX".     MZS1250
012410*    SET BY 200000 BEFORE EACH OF THE TWO WALKS OVER THE SAME      MZS1252
012420*    MAZE -- EVERY PARAGRAPH THAT PICKS A DIRECTION TABLE OR       MZS1254
012430*    DECIDES WHETHER TO PRUNE READS THIS SWITCH.                   MZS1256
012500*                                                                 MZS1260
012600 77  WS-MAZES-READ                   PIC 9(09) COMP VALUE ZERO.  MZS1270
012700 77  WS-SOLUTIONS-WRITTEN            PIC 9(09) COMP VALUE ZERO.  MZS1280
012710*    RUN-SUMMARY FOOTER COUNTERS ONLY -- SEE 900000.               MZS1282
012800*----------------------------------------------------------------MZS1290
012900*    COLUMN-LETTER CODEC TABLE.                                  MZS1300
013000*----------------------------------------------------------------MZS1310
013100 01  WS-COLUMN-LETTERS                                           MZS1320
013200              PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".       MZS1330
013300 01  WS-COLUMN-LETTERS-TBL REDEFINES WS-COLUMN-LETTERS.           MZS1340
013400     03  WS-COLUMN-LETTER  OCCURS 26 TIMES                       MZS1350
013500                           INDEXED BY IDX-COL-LETTER              MZS1360
013600                           PIC X(01).                             MZS1370
013700*----------------------------------------------------------------MZS1380
013800*    DIRECTION-OF-TRAVEL TABLES -- ONE ORDER FOR THE MIN WALK,   MZS1390
013900*    A DIFFERENT ORDER FOR THE MAX WALK.  EACH ENTRY IS A ROW    MZS1400
014000*    DELTA AND A COLUMN DELTA, SIGNED, LEADING SEPARATE.         MZS1410
014100*----------------------------------------------------------------MZS1420
014200 01  WS-MIN-DIRECTIONS.                                          MZS1430
014300     03  FILLER PIC S9 SIGN LEADING SEPARATE VALUE +1.           MZS1440
014400     03  FILLER PIC S9 SIGN LEADING SEPARATE VALUE +0.           MZS1450
014500     03  FILLER PIC S9 SIGN LEADING SEPARATE VALUE +0.           MZS1460
014600     03  FILLER PIC S9 SIGN LEADING SEPARATE VALUE -1.           MZS1470
014700     03  FILLER PIC S9 SIGN LEADING SEPARATE VALUE +0.           MZS1480
014800     03  FILLER PIC S9 SIGN LEADING SEPARATE VALUE +1.           MZS1490
014900     03  FILLER PIC S9 SIGN LEADING SEPARATE VALUE -1.           MZS1500
015000     03  FILLER PIC S9 SIGN LEADING SEPARATE VALUE +0.           MZS1510
015100 01  WS-MIN-DIRECTIONS-TBL REDEFINES WS-MIN-DIRECTIONS.           MZS1520
015200     03  WS-MIN-DIR-ENTRY OCCURS 4 TIMES                          MZS1530
015300                          INDEXED BY IDX-MIN-DIR.                 MZS1540
015400         05  WS-MIN-DIR-ROW-DELTA                                MZS1550
015500                  PIC S9 SIGN LEADING SEPARATE CHARACTER.         MZS1560
015600         05  WS-MIN-DIR-COL-DELTA                                MZS1570
015700                  PIC S9 SIGN LEADING SEPARATE CHARACTER.         MZS1580
015800*                                                                 MZS1590
015900 01  WS-MAX-DIRECTIONS.                                          MZS1600
016000     03  FILLER PIC S9 SIGN LEADING SEPARATE VALUE -1.           MZS1610
016100     03  FILLER PIC S9 SIGN LEADING SEPARATE VALUE +0.           MZS1620
016200     03  FILLER PIC S9 SIGN LEADING SEPARATE VALUE +1.           MZS1630
016300     03  FILLER PIC S9 SIGN LEADING SEPARATE VALUE +0.           MZS1640
016400     03  FILLER PIC S9 SIGN LEADING SEPARATE VALUE +0.           MZS1650
016500     03  FILLER PIC S9 SIGN LEADING SEPARATE VALUE -1.           MZS1660
016600     03  FILLER PIC S9 SIGN LEADING SEPARATE VALUE +0.           MZS1670
016700     03  FILLER PIC S9 SIGN LEADING SEPARATE VALUE +1.           MZS1680
016800 01  WS-MAX-DIRECTIONS-TBL REDEFINES WS-MAX-DIRECTIONS.           MZS1690
016900     03  WS-MAX-DIR-ENTRY OCCURS 4 TIMES                          MZS1700
017000                          INDEXED BY IDX-MAX-DIR.                 MZS1710
017100         05  WS-MAX-DIR-ROW-DELTA                                MZS1720
017200                  PIC S9 SIGN LEADING SEPARATE CHARACTER.         MZS1730
017300         05  WS-MAX-DIR-COL-DELTA                                MZS1740
017400                  PIC S9 SIGN LEADING SEPARATE CHARACTER.         MZS1750
017500*----------------------------------------------------------------MZS1760
017600*    DECODED CELL SCRATCH AREA.                                  MZS1770
017700*----------------------------------------------------------------MZS1780
017800 01  WS-CODEC-CELL.                                              MZS1790
017810*    SAME LAYOUT AND JOB AS MAZEBLD'S COPY -- DECODE TURNS A       MZS1792
017820*    THREE-BYTE CELL CODE BACK INTO A COLUMN/ROW PAIR FOR THE      MZS1794
017830*    ENTRANCE, THE WALL LIST, AND EVERY PATH CELL WRITTEN OUT.     MZS1796
017900     03  WS-CODEC-CELL-CODE          PIC X(03).                 MZS1800
018000     03  WS-CODEC-CELL-COL           PIC 9(02) COMP.             MZS1810
018100     03  WS-CODEC-CELL-ROW           PIC 9(02) COMP.             MZS1820
018200     03  WS-CODEC-VALID              PIC X(01) VALUE SPACE.      MZS1830
018300         88  SW-CODEC-VALID-Y                  VALUE "Y".        MZS1840
018400         88  SW-CODEC-VALID-N                  VALUE "N".        MZS1850
018450     03  WS-CODEC-ROW-EDIT           PIC Z9.                     MZS1855
018500     03  FILLER                      PIC X(01).                 MZS1860
018600*----------------------------------------------------------------MZS1870
018700*    GRID-SIZE DECODE WORK AREA AND LIVE GRID DIMENSIONS.         MZS1880
018800*----------------------------------------------------------------MZS1890
018900 01  WS-GRID-SIZE-PARSE.                                         MZS1900
018910*    HOLDS THE TWO HALVES OF MO-GRID-SIZE WHILE THEY ARE TESTED    MZS1902
018920*    NUMERIC -- RE-DECODED HERE RATHER THAN CARRIED FORWARD ON     MZS1904
018930*    THE RECORD SINCE MAZESLV NEVER SEES MAZEBLD'S WORKING GRID.   MZS1906
019000     03  WS-GS-PART-COL              PIC X(03) VALUE SPACES.     MZS1910
019100     03  WS-GS-PART-ROW              PIC X(03) VALUE SPACES.     MZS1920
019200     03  WS-GS-X-POSITION             PIC 9(02) COMP VALUE ZERO. MZS1930
019300     03  FILLER                      PIC X(01).                 MZS1940
019400*                                                                 MZS1950
019500 01  WS-GRID-DIMENSIONS.                                         MZS1960
019600     03  WS-COLS                     PIC 9(02) COMP VALUE ZERO.  MZS1970
019700     03  WS-ROWS                     PIC 9(02) COMP VALUE ZERO.  MZS1980
019800     03  FILLER                      PIC X(01).                 MZS1990
019900*----------------------------------------------------------------MZS2000
020000*    THE BORDERED WORKING GRID -- SAME SHAPE AS MAZEBLD'S.       MZS2010
020100*    "O" = OPEN AND UNVISITED.  "V" = OPEN AND ALREADY ON THE    MZS2020
020200*    CURRENT TRACK (AVOID REVISITING ON THIS WALK).  "W" = WALL. MZS2030
020300*----------------------------------------------------------------MZS2040
020400 01  WS-MAZE-GRID.                                               MZS2050
020500     03  WS-GRID-ROW OCCURS 32 TIMES INDEXED BY IDX-GRID-ROW.     MZS2060
020600         05  WS-GRID-CELL OCCURS 28 TIMES                        MZS2070
020700                          INDEXED BY IDX-GRID-COL                 MZS2080
020800                          PIC X(01).                              MZS2090
020900             88  SW-GRID-CELL-WALL             VALUE "W".         MZS2100
021000             88  SW-GRID-CELL-OPEN             VALUE "O".         MZS2110
021100             88  SW-GRID-CELL-VISITED          VALUE "V".         MZS2120
021200     03  FILLER                      PIC X(01).                 MZS2130
021300*----------------------------------------------------------------MZS2140
021400*    ENTRANCE / EXIT WORK AREAS.                                  MZS2150
021500*----------------------------------------------------------------MZS2160
021600 01  WS-ENTRANCE-COORD.                                          MZS2170
021610*    THE DFS WALK'S ROOT CELL -- PUSHED AS TRACK ENTRY 1 BEFORE    MZS2172
021620*    THE FIRST WALK STEP AND NEVER POPPED OFF.                     MZS2174
021700     03  WS-ENTR-COL                 PIC 9(02) COMP VALUE ZERO.  MZS2180
021800     03  WS-ENTR-ROW                 PIC 9(02) COMP VALUE ZERO.  MZS2190
021900     03  FILLER                      PIC X(01).                 MZS2200
022000*                                                                 MZS2210
022100 01  WS-EXIT-SEARCH.                                             MZS2220
022110*    WS-EXIT-PROBE-COL IS THE LOOP CONTROL; WS-EXIT-COL ONLY      MZS2222
022120*    EVER HOLDS THE WINNING COLUMN -- SAME SPLIT AS MAZEBLD AND   MZS2224
022130*    FOR THE SAME REASON, SINCE THE EXIT IS RE-DISCOVERED HERE    MZS2226
022140*    RATHER THAN TAKEN FROM THE MAZEOUT RECORD.                   MZS2228
022200     03  WS-EXIT-COL                 PIC 9(02) COMP VALUE ZERO.  MZS2230
022300     03  WS-EXIT-ROW                 PIC 9(02) COMP VALUE ZERO.  MZS2240
022400     03  WS-EXIT-CANDIDATE-COUNT     PIC 9(04) COMP VALUE ZERO.  MZS2250
022450     03  WS-EXIT-PROBE-COL           PIC 9(02) COMP VALUE ZERO.  MZS2255
022500     03  FILLER                      PIC X(01).                 MZS2260
022600*----------------------------------------------------------------MZS2270
022700*    WALL DECODE LOOP WORK AREA.                                  MZS2280
022800*----------------------------------------------------------------MZS2290
022900 01  WS-WALL-LOOP.                                               MZS3000
023000     03  WS-WALL-INDEX               PIC 9(04) COMP VALUE ZERO.  MZS3010
023100     03  FILLER                      PIC X(01).                 MZS3020
023200*----------------------------------------------------------------MZS3030
023300*    THE DFS "TRACK" STACK.  EACH ENTRY IS A CELL ON THE CURRENT MZS3040
023400*    PATH PLUS FOUR ONE-SHOT DIRECTION-TRIED FLAGS, ONE PER      MZS3050
023500*    TABLE ENTRY IN THE CURRENT MODE'S DIRECTION TABLE.  THE     MZS3060
023600*    TOP OF STACK IS WS-TRACK-DEPTH.                              MZS3070
023700*----------------------------------------------------------------MZS3080
023800 01  WS-TRACK-STACK.                                              MZS3090
023900     03  WS-TRACK-ENTRY OCCURS 780 TIMES                          MZS3100
024000                       INDEXED BY IDX-TRACK.                      MZS3110
024100         05  WS-TRACK-COL            PIC 9(02) COMP.              MZS3120
024200         05  WS-TRACK-ROW            PIC 9(02) COMP.              MZS3130
024300         05  WS-TRACK-DIR-TRIED OCCURS 4 TIMES                   MZS3140
024400                         INDEXED BY IDX-TRACK-DIR                 MZS3150
024500                         PIC X(01).                               MZS3160
024600             88  SW-TRACK-DIR-TRIED-Y         VALUE "Y".          MZS3170
024700             88  SW-TRACK-DIR-TRIED-N         VALUE "N".          MZS3180
024800     03  FILLER                      PIC X(01).                 MZS3190
024900*                                                                 MZS3200
025000 01  WS-TRACK-CONTROL.                                            MZS3210
024910*    WS-TRACK-DEPTH IS THE STACK'S TRUE TOP-OF-STACK COUNTER;      MZS3212
024920*    IDX-TRACK (ON THE OCCURS ABOVE) MUST BE RESYNCED TO IT AT     MZS3214
024930*    THE TOP OF EVERY WALK STEP -- SEE THE 05/11/06 CHANGE-LOG     MZS3216
024940*    ENTRY.  WS-TRACK-PROBE-ROW/COL DOUBLE AS BOTH "CELL ON TOP    MZS3218
024950*    OF STACK" (SET AT THE TOP OF 240000) AND "NEIGHBOR CELL       MZS3219
024960*    CURRENTLY BEING PROBED" (SET INSIDE 250100) -- BY THE TIME    MZS321A
024970*    260100 RUNS THEY HOLD THE LAST FAILED PROBE, NOT THE CELL     MZS321B
024980*    BEING POPPED, WHICH IS WHY 260100 READS THE STACK ARRAYS      MZS321C
024990*    THEMSELVES INSTEAD.                                           MZS321D
025100     03  WS-TRACK-DEPTH              PIC 9(04) COMP VALUE ZERO.  MZS3220
025200     03  WS-TRACK-MOVED              PIC X(01) VALUE SPACE.      MZS3230
025300         88  SW-TRACK-MOVED-Y                   VALUE "Y".        MZS3240
025400         88  SW-TRACK-MOVED-N                   VALUE "N".        MZS3250
025500     03  WS-TRACK-DIR-INDEX          PIC 9(02) COMP VALUE ZERO.  MZS3260
025600     03  WS-TRACK-PROBE-COL          PIC 9(02) COMP VALUE ZERO.  MZS3270
025700     03  WS-TRACK-PROBE-ROW          PIC 9(02) COMP VALUE ZERO.  MZS3280
025800     03  FILLER                      PIC X(01).                 MZS3290
025900*----------------------------------------------------------------MZS3300
026000*    BEST-PATH-SO-FAR BOOKKEEPING, ONE SET PER SOLVE MODE.        MZS3310
026100*----------------------------------------------------------------MZS3320
026200 01  WS-BEST-PATH-CONTROL.                                        MZS3330
026300     03  WS-BEST-LENGTH              PIC 9(04) COMP VALUE ZERO.  MZS3340
026400     03  WS-PATH-COUNT               PIC 9(04) COMP VALUE ZERO.  MZS3350
026500     03  WS-BEST-PATH-FOUND          PIC X(01) VALUE SPACE.      MZS3360
026600         88  SW-BEST-PATH-FOUND-Y                 VALUE "Y".      MZS3370
026700         88  SW-BEST-PATH-FOUND-N                 VALUE "N".      MZS3380
026800     03  WS-BEST-PATH-LEN            PIC 9(04) COMP VALUE ZERO.  MZS3390
026900     03  FILLER                      PIC X(01).                 MZS3400
027000*                                                                 MZS3410
027100 01  WS-BEST-PATH-CELLS.                                          MZS3420
027200     03  WS-BEST-PATH-CELL OCCURS 780 TIMES                      MZS3430
027300                           INDEXED BY IDX-BEST-CELL               MZS3440
027400                           PIC X(03).                             MZS3450
027500     03  FILLER                      PIC X(01).                 MZS3460
027600*================================================================MZS3470
027700 PROCEDURE DIVISION.                                              MZS3480
027710*================================================================MZS3482
027720*    OPEN, DRIVE THE READ LOOP TO END OF FILE, CLOSE.  ONE PASS    MZS3484
027730*    OF MAZEOUT PRODUCES ONE PASS OF SOLUTIONOUT -- SAME           MZS3486
027740*    NO-RESTART, NO-CHECKPOINT DESIGN AS MAZEBLD.                  MZS3488
027750*================================================================MZS3489
027800 MAIN-PARAGRAPH.                                                  MZS3490
027900     PERFORM 100000-BEGIN-OPEN-MAZE-FILES                        MZS3500
028000        THRU 100000-END-OPEN-MAZE-FILES                          MZS3510
028100                                                                  MZS3520
028200     PERFORM 200000-BEGIN-PROCESS-MAZE-RECORDS                   MZS3530
028300        THRU 200000-END-PROCESS-MAZE-RECORDS                     MZS3540
028400       UNTIL SW-EOF-MAZEOUT-Y                                     MZS3550
028500                                                                  MZS3560
028600     PERFORM 900000-BEGIN-CLOSE-MAZE-FILES                        MZS3570
028700        THRU 900000-END-CLOSE-MAZE-FILES                         MZS3580
028800                                                                  MZS3590
028900     STOP RUN.                                                    MZS3600
029000*================================================================MZS3610
029100 100000-BEGIN-OPEN-MAZE-FILES.                                    MZS3620
029110*    MAZEOUT IS OPTIONAL SO A ZERO-RECORD RUN (EVERY MAZE          MZS3622
029120*    REJECTED UPSTREAM) STILL PRODUCES A CLEAN ZERO-COUNT RUN.     MZS3624
029200     DISPLAY SPACE                                                MZS3630
029300     DISPLAY "MAZESLV -- MIN/MAX PATH SOLVE."                     MZS3640
029400                                                                  MZS3650
029500     OPEN INPUT  MAZEOUT                                          MZS3660
029600     DISPLAY "OPENING MAZEOUT.     STATUS CODE: [" FS-MAZEOUT     MZS3670
029700             "]."                                                 MZS3680
029800                                                                  MZS3690
029900     OPEN OUTPUT SOLUTIONOUT                                      MZS3700
030000     DISPLAY "OPENING SOLUTIONOUT. STATUS CODE: [" FS-SOLUTIONOUT MZS3710
030100             "].".                                                MZS3720
030200 100000-END-OPEN-MAZE-FILES.                                      MZS3730
030300     EXIT.                                                        MZS3740
030400*================================================================MZS3750
030500 200000-BEGIN-PROCESS-MAZE-RECORDS.                               MZS3760
030550*    A REJECTED MAZEOUT RECORD IS SKIPPED ENTIRELY -- THERE IS     MZS3762
030560*    NOTHING TO SOLVE AND NOTHING IS WRITTEN TO SOLUTIONOUT FOR    MZS3764
030570*    IT.  EVERY ACCEPTED RECORD GETS TWO SOLVE PASSES, MIN THEN    MZS3766
030580*    MAX, EACH PRODUCING ITS OWN SOLUTIONOUT RECORD.               MZS3768
030600     READ MAZEOUT RECORD                                          MZS3770
030700       AT END                                                     MZS3780
030800          SET SW-EOF-MAZEOUT-Y TO TRUE                            MZS3790
030900                                                                  MZS3800
031000      NOT AT END                                                  MZS3810
031100          IF MO-STATUS-ACCEPTED                                   MZS3820
031200             ADD CTE-01 TO WS-MAZES-READ                          MZS3830
031300                                                                  MZS3840
031400             PERFORM 220000-BEGIN-REBUILD-MAZE-GRID               MZS3850
031500                THRU 220000-END-REBUILD-MAZE-GRID                 MZS3860
031600                                                                  MZS3870
031700             SET SW-SOLVE-MODE-MIN TO TRUE                        MZS3880
031800             PERFORM 210000-BEGIN-SOLVE-ONE-MODE                  MZS3890
031900                THRU 210000-END-SOLVE-ONE-MODE                     MZS3900
032000                                                                  MZS3910
032100             SET SW-SOLVE-MODE-MAX TO TRUE                        MZS3920
032200             PERFORM 210000-BEGIN-SOLVE-ONE-MODE                  MZS3930
032300                THRU 210000-END-SOLVE-ONE-MODE                     MZS3940
032400          END-IF                                                  MZS3950
032500     END-READ.                                                    MZS3960
032600 200000-END-PROCESS-MAZE-RECORDS.                                 MZS3970
032700     EXIT.                                                        MZS3980
032800*================================================================MZS3990
032900 210000-BEGIN-SOLVE-ONE-MODE.                                     MZS4000
033000*    REBUILD THE GRID, FIND THE EXIT, AND WALK THE MAZE ONCE     MZS4010
033100*    FOR THE CURRENT MODE.  THE GRID'S VISITED MARKS ARE RESET    MZS4020
033150*    FIRST SO THE MIN PASS CANNOT LEAVE TRACKS THE MAX PASS       MZS4025
033175*    WOULD SEE.                                                   MZS4030
033300     PERFORM 221000-BEGIN-CLEAR-VISITED-MARKS                    MZS4040
034000        THRU 221000-END-CLEAR-VISITED-MARKS                       MZS4050
034100                                                                  MZS4060
034200     MOVE ZERO TO WS-TRACK-DEPTH                                  MZS4070
034300     MOVE ZERO TO WS-BEST-LENGTH                                  MZS4080
034400     MOVE ZERO TO WS-PATH-COUNT                                   MZS4090
034500     SET SW-BEST-PATH-FOUND-N TO TRUE                             MZS4100
034600                                                                  MZS4110
034700     MOVE WS-ENTR-ROW TO WS-TRACK-PROBE-ROW                       MZS4120
034750     MOVE WS-ENTR-COL TO WS-TRACK-PROBE-COL                       MZS4130
034800     PERFORM 230000-BEGIN-PUSH-TRACK-ENTRY                       MZS4135
034850        THRU 230000-END-PUSH-TRACK-ENTRY                         MZS4140
035000                                                                  MZS4150
035100     PERFORM 240000-BEGIN-WALK-THE-MAZE                           MZS4160
035200        THRU 240000-END-WALK-THE-MAZE                            MZS4170
035300       UNTIL WS-TRACK-DEPTH = ZERO                                MZS4180
035400                                                                  MZS4190
035500     PERFORM 260000-BEGIN-WRITE-SOLUTION-RECORD                  MZS4200
035600        THRU 260000-END-WRITE-SOLUTION-RECORD.                    MZS4210
035700 210000-END-SOLVE-ONE-MODE.                                       MZS4220
035800     EXIT.                                                        MZS4230
035900*================================================================MZS4240
036000 220000-BEGIN-REBUILD-MAZE-GRID.                                  MZS4250
036100*    MAZEBLD'S BUILD, RUN IN REVERSE -- DECODE GRID-SIZE, LAY     MZS4260
036200*    DOWN THE PERMANENT WALL BORDER, DECODE THE ENTRANCE, THEN    MZS4270
036300*    MARK EACH WALL FROM THE STORED WALL LIST.                    MZS4280
036400     PERFORM 221100-BEGIN-DECODE-GRID-SIZE                       MZS4290
036500        THRU 221100-END-DECODE-GRID-SIZE                         MZS4300
036600                                                                  MZS4310
036700     PERFORM 222000-BEGIN-INITIALIZE-GRID                        MZS4320
036800        THRU 222000-END-INITIALIZE-GRID                          MZS4330
036900                                                                  MZS4340
037000     MOVE MO-ENTRANCE TO WS-CODEC-CELL-CODE                       MZS4350
037100     PERFORM 311000-BEGIN-DECODE-CELL-CODE                        MZS4360
037200        THRU 311000-END-DECODE-CELL-CODE                          MZS4370
037300     MOVE WS-CODEC-CELL-COL TO WS-ENTR-COL                        MZS4380
037400     MOVE WS-CODEC-CELL-ROW TO WS-ENTR-ROW                        MZS4390
037500                                                                  MZS4400
037600     PERFORM 223000-BEGIN-MARK-WALL-CELLS                        MZS4410
037700        THRU 223000-END-MARK-WALL-CELLS                           MZS4420
037800                                                                  MZS4430
037900     PERFORM 224000-BEGIN-DETERMINE-EXIT                          MZS4440
038000        THRU 224000-END-DETERMINE-EXIT.                           MZS4450
038100 220000-END-REBUILD-MAZE-GRID.                                    MZS4460
038200     EXIT.                                                        MZS4470
038300*                                                                 MZS4480
038400  221100-BEGIN-DECODE-GRID-SIZE.                                  MZS4490
038410*    MO-GRID-SIZE ALREADY PASSED MAZEBLD'S VALIDATION, SO THERE   MZS4492
038420*    IS NO RANGE CHECK OR REJECTION PATH HERE -- UNLIKE MAZEBLD'S  MZS4494
038430*    212000, A BAD SPLIT HERE WOULD BE A MAZEOUT FILE PROBLEM,     MZS4496
038440*    NOT A BAD INPUT MAZE, AND IS ALLOWED TO ABEND THE STEP.       MZS4498
038500     MOVE SPACES TO WS-GS-PART-COL WS-GS-PART-ROW                 MZS4500
038600     MOVE ZERO   TO WS-GS-X-POSITION                              MZS4510
038700                                                                  MZS4520
038800     INSPECT MO-GRID-SIZE TALLYING WS-GS-X-POSITION               MZS4530
038900        FOR CHARACTERS BEFORE INITIAL "x"                         MZS4540
039000                                                                  MZS4550
039100     ADD CTE-01 TO WS-GS-X-POSITION                              MZS4560
039200     MOVE MO-GRID-SIZE (1 : WS-GS-X-POSITION - 1)                 MZS4570
039300       TO WS-GS-PART-COL                                          MZS4580
039400     MOVE MO-GRID-SIZE (WS-GS-X-POSITION : )                     MZS4590
039500       TO WS-GS-PART-ROW                                          MZS4600
039600     MOVE WS-GS-PART-COL TO WS-COLS                               MZS4610
039700     MOVE WS-GS-PART-ROW TO WS-ROWS.                              MZS4620
039800  221100-END-DECODE-GRID-SIZE.                                    MZS4630
039900     EXIT.                                                        MZS4640
040000*================================================================MZS4650
040100 221000-BEGIN-CLEAR-VISITED-MARKS.                                MZS4660
040110*    RUNS BEFORE EACH OF THE TWO WALKS.  A "V" LEFT OVER FROM      MZS4662
040120*    AN EARLIER WALK (OR A BACKTRACK THAT MISSED ITS UN-VISIT)     MZS4664
040130*    IS TURNED BACK TO "O" HERE SO THE NEXT WALK STARTS CLEAN.     MZS4666
040200     PERFORM 221200-BEGIN-CLEAR-VISITED-ROW                      MZS4670
040300        THRU 221200-END-CLEAR-VISITED-ROW                         MZS4680
040400     VARYING IDX-GRID-ROW FROM 2 BY 1                             MZS4690
040500       UNTIL IDX-GRID-ROW > WS-ROWS + 1.                          MZS4700
040600 221000-END-CLEAR-VISITED-MARKS.                                  MZS4710
040700     EXIT.                                                        MZS4720
040800*                                                                 MZS4730
040900  221200-BEGIN-CLEAR-VISITED-ROW.                                 MZS4740
041000     PERFORM 221300-BEGIN-CLEAR-VISITED-CELL                     MZS4750
041100        THRU 221300-END-CLEAR-VISITED-CELL                        MZS4760
041200     VARYING IDX-GRID-COL FROM 2 BY 1                             MZS4770
041300       UNTIL IDX-GRID-COL > WS-COLS + 1.                          MZS4780
041400  221200-END-CLEAR-VISITED-ROW.                                  MZS4790
041500     EXIT.                                                        MZS4800
041600*                                                                 MZS4810
041700  221300-BEGIN-CLEAR-VISITED-CELL.                                MZS4820
041800     IF SW-GRID-CELL-VISITED (IDX-GRID-ROW, IDX-GRID-COL)        MZS4830
041900        SET SW-GRID-CELL-OPEN (IDX-GRID-ROW, IDX-GRID-COL)       MZS4840
042000           TO TRUE.                                               MZS4850
042100  221300-END-CLEAR-VISITED-CELL.                                  MZS4860
042200     EXIT.                                                        MZS4870
042300*================================================================MZS4880
042400 222000-BEGIN-INITIALIZE-GRID.                                    MZS4890
042500     PERFORM 222100-BEGIN-MARK-GRID-ROW                           MZS4900
042600        THRU 222100-END-MARK-GRID-ROW                             MZS4910
042700     VARYING IDX-GRID-ROW FROM 1 BY 1                             MZS4920
042800       UNTIL IDX-GRID-ROW > WS-ROWS + 2.                          MZS4930
042900 222000-END-INITIALIZE-GRID.                                      MZS4940
043000     EXIT.                                                        MZS4950
043100*                                                                 MZS4960
043200  222100-BEGIN-MARK-GRID-ROW.                                     MZS4970
043300     PERFORM 222200-BEGIN-MARK-GRID-CELL                          MZS4980
043400        THRU 222200-END-MARK-GRID-CELL                            MZS4990
043500     VARYING IDX-GRID-COL FROM 1 BY 1                             MZS5000
043600       UNTIL IDX-GRID-COL > WS-COLS + 2.                          MZS5010
043700  222100-END-MARK-GRID-ROW.                                       MZS5020
043800     EXIT.                                                        MZS5030
043900*                                                                 MZS5040
044000  222200-BEGIN-MARK-GRID-CELL.                                    MZS5050
044100     IF IDX-GRID-ROW = 1 OR IDX-GRID-ROW = WS-ROWS + 2            MZS5060
044200        OR IDX-GRID-COL = 1 OR IDX-GRID-COL = WS-COLS + 2         MZS5070
044300        SET SW-GRID-CELL-WALL (IDX-GRID-ROW, IDX-GRID-COL)       MZS5080
044400           TO TRUE                                                MZS5090
044500     ELSE                                                         MZS5100
044600        SET SW-GRID-CELL-OPEN (IDX-GRID-ROW, IDX-GRID-COL)       MZS5110
044700           TO TRUE.                                               MZS5120
044800  222200-END-MARK-GRID-CELL.                                      MZS5130
044900     EXIT.                                                        MZS5140
045000*================================================================MZS5150
045100 223000-BEGIN-MARK-WALL-CELLS.                                    MZS5160
045200     PERFORM 223100-BEGIN-MARK-ONE-WALL                          MZS5170
045300        THRU 223100-END-MARK-ONE-WALL                             MZS5180
045400     VARYING WS-WALL-INDEX FROM 1 BY 1                            MZS5190
045500       UNTIL WS-WALL-INDEX > MO-WALL-COUNT.                       MZS5200
045600 223000-END-MARK-WALL-CELLS.                                      MZS5210
045700     EXIT.                                                        MZS5220
045800*                                                                 MZS5230
045900  223100-BEGIN-MARK-ONE-WALL.                                     MZS5240
046000     MOVE MO-WALLS (WS-WALL-INDEX) TO WS-CODEC-CELL-CODE          MZS5250
046100     PERFORM 311000-BEGIN-DECODE-CELL-CODE                        MZS5260
046200        THRU 311000-END-DECODE-CELL-CODE                          MZS5270
046300     SET SW-GRID-CELL-WALL (WS-CODEC-CELL-ROW + 1,               MZS5280
046400         WS-CODEC-CELL-COL + 1) TO TRUE.                          MZS5290
046500  223100-END-MARK-ONE-WALL.                                       MZS5300
046600     EXIT.                                                        MZS5310
046700*================================================================MZS5320
046800 224000-BEGIN-DETERMINE-EXIT.                                     MZS5330
046900*    SAME DISCOVERY RULE AS MAZEBLD -- THE RECORD HAS ALREADY    MZS5340
047000*    BEEN VALIDATED, SO EXACTLY ONE CANDIDATE IS EXPECTED HERE.   MZS5350
047100     MOVE ZERO TO WS-EXIT-CANDIDATE-COUNT                         MZS5360
047200                                                                  MZS5370
047300     PERFORM 224100-BEGIN-PROBE-BOTTOM-ROW-CELL                   MZS5380
047400        THRU 224100-END-PROBE-BOTTOM-ROW-CELL                     MZS5390
047500     VARYING WS-EXIT-PROBE-COL FROM 1 BY 1                        MZS5400
047600       UNTIL WS-EXIT-PROBE-COL > WS-COLS.                          MZS5410
047700 224000-END-DETERMINE-EXIT.                                       MZS5420
047800     EXIT.                                                        MZS5430
047900*                                                                 MZS5440
048000  224100-BEGIN-PROBE-BOTTOM-ROW-CELL.                             MZS5450
048100     IF SW-GRID-CELL-OPEN (WS-ROWS + 1, WS-EXIT-PROBE-COL + 1)   MZS5460
048200        AND NOT (WS-EXIT-PROBE-COL = WS-ENTR-COL                 MZS5470
048300                 AND WS-ROWS = WS-ENTR-ROW)                      MZS5480
048400        MOVE WS-EXIT-PROBE-COL TO WS-EXIT-COL                     MZS5490
048500        MOVE WS-ROWS     TO WS-EXIT-ROW                           MZS5500
048600        ADD CTE-01       TO WS-EXIT-CANDIDATE-COUNT.              MZS5510
048700  224100-END-PROBE-BOTTOM-ROW-CELL.                               MZS5520
048800     EXIT.                                                        MZS5530
048900*================================================================MZS5540
049000 230000-BEGIN-PUSH-TRACK-ENTRY.                                   MZS5550
049100*    PUSHES THE CELL WAITING IN WS-TRACK-PROBE-ROW/COL.           MZS5560
049200     SET IDX-TRACK TO WS-TRACK-DEPTH                              MZS5570
049300     SET IDX-TRACK UP BY 1                                        MZS5580
049400     ADD CTE-01 TO WS-TRACK-DEPTH                                 MZS5590
049500                                                                  MZS5600
049600     MOVE WS-TRACK-PROBE-ROW   TO WS-TRACK-ROW (IDX-TRACK)        MZS5610
049700     MOVE WS-TRACK-PROBE-COL   TO WS-TRACK-COL (IDX-TRACK)        MZS5620
049800                                                                  MZS5630
049900     PERFORM 230100-BEGIN-CLEAR-DIR-FLAGS                         MZS5640
050000        THRU 230100-END-CLEAR-DIR-FLAGS                           MZS5650
050100     VARYING IDX-TRACK-DIR FROM 1 BY 1                            MZS5660
050200       UNTIL IDX-TRACK-DIR > 4                                    MZS5670
050300                                                                  MZS5680
050400     SET SW-GRID-CELL-VISITED (WS-TRACK-PROBE-ROW + 1,            MZS5690
050500         WS-TRACK-PROBE-COL + 1) TO TRUE.                         MZS5700
050600 230000-END-PUSH-TRACK-ENTRY.                                     MZS5710
050700     EXIT.                                                        MZS5720
050800*                                                                 MZS5730
050900  230100-BEGIN-CLEAR-DIR-FLAGS.                                   MZS5740
051000     SET SW-TRACK-DIR-TRIED-N (IDX-TRACK, IDX-TRACK-DIR)         MZS5750
051100        TO TRUE.                                                  MZS5760
051200  230100-END-CLEAR-DIR-FLAGS.                                     MZS5770
051300     EXIT.                                                        MZS5780
051400*================================================================MZS5790
051500 240000-BEGIN-WALK-THE-MAZE.                                      MZS5800
051600*    ONE STEP OF THE WALK.  TRY THE NEXT UNTRIED DIRECTION OUT    MZS5810
051700*    OF THE CELL ON TOP OF THE STACK, IN THE ORDER FIXED BY THE   MZS5820
051800*    CURRENT SOLVE MODE.  IF NONE REMAIN, BACKTRACK.              MZS5830
051810*    THE LAST PASS THROUGH HERE MAY HAVE POPPED THE STACK, SO     MZS5832
051820*    IDX-TRACK IS RESET TO THE CURRENT TOP EVERY TIME -- IT MUST  MZS5834
051830*    NEVER BE LEFT POINTING AT A SLOT THE BACKTRACK STEP DROPPED. MZS5836
051840     SET IDX-TRACK TO WS-TRACK-DEPTH                              MZS5838
051900     MOVE WS-TRACK-ROW (IDX-TRACK) TO WS-TRACK-PROBE-ROW         MZS5840
052000     MOVE WS-TRACK-COL (IDX-TRACK) TO WS-TRACK-PROBE-COL         MZS5850
052100     SET SW-TRACK-MOVED-N TO TRUE                                 MZS5860
052200                                                                  MZS5870
052300     PERFORM 250000-BEGIN-PROCESS-PATH                           MZS5880
052400        THRU 250000-END-PROCESS-PATH                              MZS5890
052500                                                                  MZS5900
052600     IF SW-TRACK-MOVED-N                                          MZS5910
052700        PERFORM 260100-BEGIN-BACKTRACK-ONE-CELL                  MZS5920
052800           THRU 260100-END-BACKTRACK-ONE-CELL.                    MZS5930
052900 240000-END-WALK-THE-MAZE.                                        MZS5940
053000     EXIT.                                                        MZS5950
053100*================================================================MZS5960
053200 250000-BEGIN-PROCESS-PATH.                                       MZS5970
053300*    SELECT THE NEXT UNTRIED DIRECTION OUT OF THE CURRENT CELL.   MZS5980
053400*    COUNT IT TRIED EVEN IF IT LEADS NOWHERE.  SKIP A DIRECTION   MZS5990
053500*    THAT IS OFF THE GRID, A WALL, OR ALREADY VISITED ON THIS     MZS6000
053600*    WALK.  A NEIGHBOR THAT IS PUSHED BUT ISN'T THE EXIT MAY     MZS6010
053650*    STILL BE BACKED OUT OF RIGHT AWAY -- FOR THE MIN WALK ONLY  MZS6015
053680*    -- IF IT CANNOT IMPROVE ON THE BEST LENGTH FOUND SO FAR      MZS6018
053700*    (THE FORWARD-PRUNE RULE).                                    MZS6020
053800     MOVE ZERO TO WS-TRACK-DIR-INDEX                              MZS6030
053900     PERFORM 250100-BEGIN-TRY-ONE-DIRECTION                      MZS6040
054000        THRU 250100-END-TRY-ONE-DIRECTION                        MZS6050
054100        WITH TEST AFTER                                           MZS6060
054200       VARYING WS-TRACK-DIR-INDEX FROM 1 BY 1                     MZS6070
054300         UNTIL WS-TRACK-DIR-INDEX > 4                              MZS6080
054400            OR SW-TRACK-MOVED-Y.                                  MZS6090
054500 250000-END-PROCESS-PATH.                                         MZS6100
054600     EXIT.                                                        MZS6110
054700*                                                                 MZS6120
054800  250100-BEGIN-TRY-ONE-DIRECTION.                                 MZS6130
054900     IF SW-TRACK-DIR-TRIED-Y (IDX-TRACK, WS-TRACK-DIR-INDEX)     MZS6140
055000        GO TO 250100-END-TRY-ONE-DIRECTION                        MZS6150
055100     END-IF                                                       MZS6160
055200                                                                  MZS6170
055300     SET SW-TRACK-DIR-TRIED-Y (IDX-TRACK, WS-TRACK-DIR-INDEX)    MZS6180
055400        TO TRUE                                                   MZS6190
055500                                                                  MZS6200
055600     IF SW-SOLVE-MODE-MIN                                         MZS6210
055700        SET IDX-MIN-DIR TO WS-TRACK-DIR-INDEX                    MZS6220
055800        COMPUTE WS-TRACK-PROBE-ROW =                              MZS6230
055900                WS-TRACK-ROW (IDX-TRACK)                         MZS6240
056000              + WS-MIN-DIR-ROW-DELTA (IDX-MIN-DIR)               MZS6250
056100        COMPUTE WS-TRACK-PROBE-COL =                              MZS6260
056200                WS-TRACK-COL (IDX-TRACK)                         MZS6270
056300              + WS-MIN-DIR-COL-DELTA (IDX-MIN-DIR)               MZS6280
056400     ELSE                                                         MZS6290
056500        SET IDX-MAX-DIR TO WS-TRACK-DIR-INDEX                    MZS6300
056600        COMPUTE WS-TRACK-PROBE-ROW =                              MZS6310
056700                WS-TRACK-ROW (IDX-TRACK)                         MZS6320
056800              + WS-MAX-DIR-ROW-DELTA (IDX-MAX-DIR)               MZS6330
056900        COMPUTE WS-TRACK-PROBE-COL =                              MZS6340
057000                WS-TRACK-COL (IDX-TRACK)                         MZS6350
057100              + WS-MAX-DIR-COL-DELTA (IDX-MAX-DIR)               MZS6360
057200     END-IF                                                       MZS6370
057300                                                                  MZS6380
057400     IF WS-TRACK-PROBE-ROW < ZERO OR WS-TRACK-PROBE-COL < ZERO   MZS6390
057500        GO TO 250100-END-TRY-ONE-DIRECTION                        MZS6400
057600     END-IF                                                       MZS6410
057700                                                                  MZS6420
057800     IF NOT SW-GRID-CELL-OPEN (WS-TRACK-PROBE-ROW + 1,            MZS6430
057900                               WS-TRACK-PROBE-COL + 1)             MZS6440
058000        GO TO 250100-END-TRY-ONE-DIRECTION                        MZS6450
058100     END-IF                                                       MZS6460
058200                                                                  MZS6470
058300     PERFORM 230000-BEGIN-PUSH-TRACK-ENTRY                       MZS6540
058900        THRU 230000-END-PUSH-TRACK-ENTRY                         MZS6550
059000                                                                  MZS6560
059100     SET SW-TRACK-MOVED-Y TO TRUE                                 MZS6570
059200                                                                  MZS6580
059300     IF WS-TRACK-PROBE-ROW = WS-EXIT-ROW                          MZS6590
059400        AND WS-TRACK-PROBE-COL = WS-EXIT-COL                     MZS6600
059500        PERFORM 251000-BEGIN-RECORD-COMPLETED-PATH               MZS6610
059600           THRU 251000-END-RECORD-COMPLETED-PATH                 MZS6620
059700        PERFORM 260100-BEGIN-BACKTRACK-ONE-CELL                  MZS6630
059800           THRU 260100-END-BACKTRACK-ONE-CELL                    MZS6640
059850     ELSE                                                         MZS6645
059900        IF SW-SOLVE-MODE-MIN AND SW-BEST-PATH-FOUND-Y            MZS6650
059950           AND WS-TRACK-DEPTH > WS-BEST-LENGTH                    MZS6655
060000           PERFORM 260100-BEGIN-BACKTRACK-ONE-CELL                MZS6660
060050              THRU 260100-END-BACKTRACK-ONE-CELL                  MZS6665
060080        END-IF.                                                   MZS6668
060100  250100-END-TRY-ONE-DIRECTION.                                   MZS6669
060200     EXIT.                                                        MZS6670
060300*================================================================MZS6680
060400 251000-BEGIN-RECORD-COMPLETED-PATH.                              MZS6690
060500*    THE TRACK STACK NOW HOLDS A COMPLETE ENTRANCE-TO-EXIT PATH.  MZS6700
060600*    SELECT/COUNT/SKIP RULE: SELECT A NEW BEST AND RESET THE TIE MZS6710
060650*    COUNT TO 1, COUNT A TIE BY BUMPING THE TIE COUNT AND KEEPING MZS6715
060670*    THE OLD BEST, OR SKIP A PATH THAT CANNOT BEAT THE CURRENT    MZS6716
060675*    BEST.                                                        MZS6717
060680*    WS-PATH-COUNT DOUBLES AS THE TIE COUNT -- IT ENDS THE WALK   MZS6719
060690*    GREATER THAN 1 ONLY WHEN SOME PATH TIED THE WINNER.          MZS6720
060800     SET SW-TRACK-MOVED-Y TO TRUE                                 MZS6900
060900                                                                  MZS6910
061000     IF SW-SOLVE-MODE-MIN                                         MZS6920
061100        IF SW-BEST-PATH-FOUND-N                                   MZS6930
061150           OR WS-TRACK-DEPTH < WS-BEST-LENGTH                    MZS6940
061300           MOVE WS-TRACK-DEPTH  TO WS-BEST-LENGTH                 MZS6950
061350           MOVE WS-TRACK-DEPTH  TO WS-BEST-PATH-LEN               MZS6960
061500           SET SW-BEST-PATH-FOUND-Y TO TRUE                       MZS6970
061550           MOVE CTE-01 TO WS-PATH-COUNT                           MZS6975
061600           PERFORM 252000-BEGIN-SAVE-TRACK-AS-BEST                MZS6980
061700              THRU 252000-END-SAVE-TRACK-AS-BEST                  MZS6990
061750        ELSE                                                      MZS6995
061780           IF WS-TRACK-DEPTH = WS-BEST-LENGTH                    MZS6997
061790              ADD CTE-01 TO WS-PATH-COUNT                         MZS6998
061795           END-IF                                                 MZS6999
061800        END-IF                                                    MZS7000
061900     ELSE                                                         MZS7010
062000        IF SW-BEST-PATH-FOUND-N                                   MZS7020
062100           OR WS-TRACK-DEPTH > WS-BEST-LENGTH                    MZS7030
062200           MOVE WS-TRACK-DEPTH  TO WS-BEST-LENGTH                 MZS7040
062250           MOVE WS-TRACK-DEPTH  TO WS-BEST-PATH-LEN               MZS7050
062400           SET SW-BEST-PATH-FOUND-Y TO TRUE                       MZS7060
062450           MOVE CTE-01 TO WS-PATH-COUNT                           MZS7065
062500           PERFORM 252000-BEGIN-SAVE-TRACK-AS-BEST                MZS7070
062600              THRU 252000-END-SAVE-TRACK-AS-BEST                  MZS7080
062650        ELSE                                                      MZS7085
062680           IF WS-TRACK-DEPTH = WS-BEST-LENGTH                    MZS7087
062690              ADD CTE-01 TO WS-PATH-COUNT                         MZS7088
062695           END-IF                                                 MZS7089
062700        END-IF                                                    MZS7090
062800     END-IF.                                                      MZS7100
062900 251000-END-RECORD-COMPLETED-PATH.                                MZS7110
063000     EXIT.                                                        MZS7120
063100*                                                                 MZS7130
063200  252000-BEGIN-SAVE-TRACK-AS-BEST.                                MZS7140
063300     PERFORM 252100-BEGIN-SAVE-ONE-BEST-CELL                     MZS7150
063400        THRU 252100-END-SAVE-ONE-BEST-CELL                        MZS7160
063500     VARYING IDX-TRACK FROM 1 BY 1                                MZS7170
063600       UNTIL IDX-TRACK > WS-TRACK-DEPTH.                          MZS7180
063700  252000-END-SAVE-TRACK-AS-BEST.                                  MZS7190
063800     EXIT.                                                        MZS7200
063900*                                                                 MZS7210
064000  252100-BEGIN-SAVE-ONE-BEST-CELL.                                MZS7220
064100     SET IDX-BEST-CELL TO IDX-TRACK                               MZS7230
064200     MOVE WS-TRACK-ROW (IDX-TRACK) TO WS-CODEC-CELL-ROW          MZS7240
064300     MOVE WS-TRACK-COL (IDX-TRACK) TO WS-CODEC-CELL-COL          MZS7250
064400     PERFORM 312000-BEGIN-ENCODE-CELL-CODE                       MZS7260
064500        THRU 312000-END-ENCODE-CELL-CODE                          MZS7270
064600     MOVE WS-CODEC-CELL-CODE                                      MZS7280
064650       TO WS-BEST-PATH-CELL (IDX-BEST-CELL).                      MZS7290
064800  252100-END-SAVE-ONE-BEST-CELL.                                  MZS7300
064900     EXIT.                                                        MZS7310
065000*================================================================MZS7320
065100 260000-BEGIN-WRITE-SOLUTION-RECORD.                              MZS7330
065200     INITIALIZE SL-SOLOUT-REC                                     MZS7340
065300     MOVE MO-MAZE-ID       TO SL-MAZE-ID                          MZS7350
065400                                                                  MZS7360
065500     IF SW-SOLVE-MODE-MIN                                         MZS7370
065600        MOVE "MIN" TO SL-SOLVE-MODE                               MZS7380
065700     ELSE                                                         MZS7390
065800        MOVE "MAX" TO SL-SOLVE-MODE.                              MZS7400
065900*                                                                 MZS7410
065910*    PATH-CELLS IS ONLY CARRIED WHEN EXACTLY ONE BEST PATH WAS    MZS7412
065920*    FOUND.  THE NO-PATH AND MULTIPLE-PATHS LEGS CARRY SL-ERROR-  MZS7414
065930*    TEXT INSTEAD AND LEAVE SL-STEP-COUNT/SL-PATH-CELLS AT ZERO.  MZS7416
066000     IF SW-BEST-PATH-FOUND-N                                      MZS7420
066100        SET SL-PATH-STATUS-NONE TO TRUE                           MZS7430
066110        SET SL-PATH-FOUND-N     TO TRUE                            MZS7432
066200        MOVE ZERO TO SL-STEP-COUNT                                MZS7440
066250        MOVE "NO PATH FOUND."  TO SL-ERROR-TEXT                   MZS7445
066300        ADD CTE-01 TO WS-SOLUTIONS-WRITTEN                        MZS7450
066400        WRITE SL-SOLOUT-REC                                       MZS7460
066500        GO TO 260000-END-WRITE-SOLUTION-RECORD                    MZS7470
066600     END-IF                                                       MZS7480
066700                                                                  MZS7490
066800     IF WS-PATH-COUNT > CTE-01                                    MZS7500
066810        SET SL-PATH-STATUS-MANY TO TRUE                           MZS7502
066820        SET SL-PATH-FOUND-N     TO TRUE                            MZS7504
066830        MOVE ZERO TO SL-STEP-COUNT                                 MZS7506
066840        MOVE "MULTIPLE PATHS FOUND." TO SL-ERROR-TEXT              MZS7508
066850        ADD CTE-01 TO WS-SOLUTIONS-WRITTEN                         MZS7510
066860        WRITE SL-SOLOUT-REC                                        MZS7512
066870        GO TO 260000-END-WRITE-SOLUTION-RECORD                     MZS7514
066880     END-IF                                                        MZS7516
066890*                                                                  MZS7518
067000     SET SL-PATH-STATUS-FOUND TO TRUE                              MZS7520
067100     SET SL-PATH-FOUND-Y      TO TRUE                              MZS7522
067200*                                                                 MZS7540
067300     MOVE WS-BEST-PATH-LEN TO SL-STEP-COUNT                       MZS7550
067400                                                                  MZS7560
067500     PERFORM 260200-BEGIN-COPY-ONE-BEST-CELL                     MZS7570
067600        THRU 260200-END-COPY-ONE-BEST-CELL                        MZS7580
067700     VARYING IDX-BEST-CELL FROM 1 BY 1                            MZS7590
067800       UNTIL IDX-BEST-CELL > WS-BEST-PATH-LEN                     MZS7600
067900                                                                  MZS7610
068000     ADD CTE-01 TO WS-SOLUTIONS-WRITTEN                           MZS7620
068100     WRITE SL-SOLOUT-REC.                                         MZS7630
068200 260000-END-WRITE-SOLUTION-RECORD.                                MZS7640
068300     EXIT.                                                        MZS7650
068400*                                                                 MZS7660
068500  260200-BEGIN-COPY-ONE-BEST-CELL.                                MZS7670
068600     MOVE WS-BEST-PATH-CELL (IDX-BEST-CELL)                      MZS7680
068700       TO SL-PATH-CELLS (IDX-BEST-CELL).                          MZS7690
068800  260200-END-COPY-ONE-BEST-CELL.                                  MZS7700
068900     EXIT.                                                        MZS7710
069000*                                                                 MZS7720
069100  260100-BEGIN-BACKTRACK-ONE-CELL.                                MZS7730
069200*    POP THE TOP TRACK -- NO DIRECTION OUT OF IT REMAINS UNTRIED  MZS7740
069300*    (OR IT WAS JUST CLOSED OFF AFTER REACHING THE EXIT).  THE    MZS7750
069320*    CELL'S VISITED MARK IS CLEARED ON THE WAY OUT, NOT LEFT SET, MZS7752
069340*    SO A LATER BRANCH OF THE SAME WALK CAN STILL PASS BACK       MZS7754
069360*    THROUGH IT BY A DIFFERENT ROUTE -- A TWO-BY-TWO OPEN ROOM    MZS7756
069380*    FEEDS A CELL FROM TWO SIDES AND BOTH MUST STAY REACHABLE.    MZS7758
069500     IF WS-TRACK-DEPTH > ZERO                                     MZS7770
069520        MOVE "O" TO WS-GRID-CELL (WS-TRACK-ROW (IDX-TRACK) + 1,   MZS7772
069540            WS-TRACK-COL (IDX-TRACK) + 1)                         MZS7774
069600        SUBTRACT CTE-01 FROM WS-TRACK-DEPTH.                      MZS7780
069700  260100-END-BACKTRACK-ONE-CELL.                                  MZS7790
069800     EXIT.                                                        MZS7800
069900*================================================================MZS7810
070000*    CELL-CODE CODEC -- SHARED DECODE/ENCODE PARAGRAPHS.          MZS7820
070100*================================================================MZS7830
070200 311000-BEGIN-DECODE-CELL-CODE.                                   MZS7840
070210*    SAME CODEC AS MAZEBLD'S 311000, COPIED RATHER THAN CALLED --  MZS7842
070220*    THE TWO PROGRAMS SHARE NO SUBPROGRAM, EACH CARRIES ITS OWN    MZS7844
070230*    COPY OF THE CODEC PARAGRAPHS.  SHARED BY THE ENTRANCE,        MZS7846
070240*    WALL-LIST, AND BEST-PATH-CELL DECODE CALLERS.                 MZS7848
070300     SET SW-CODEC-VALID-N TO TRUE                                 MZS7850
070400     MOVE ZERO TO WS-CODEC-CELL-COL WS-CODEC-CELL-ROW             MZS7860
070500                                                                  MZS7870
070600     IF WS-CODEC-CELL-CODE (1:1) IS MAZE-COLUMN-LETTER            MZS7880
070700        SET IDX-COL-LETTER TO 1                                   MZS7890
070800        SEARCH WS-COLUMN-LETTER                                   MZS7900
070900           AT END                                                 MZS7910
071000              CONTINUE                                            MZS7920
071100           WHEN WS-COLUMN-LETTER (IDX-COL-LETTER)                MZS7930
071200                = WS-CODEC-CELL-CODE (1:1)                       MZS7940
071300              SET WS-CODEC-CELL-COL TO IDX-COL-LETTER            MZS7950
071400        END-SEARCH                                                MZS7960
071500                                                                  MZS7970
071600        IF WS-CODEC-CELL-CODE (2:1) IS MAZE-ROW-DIGIT             MZS7980
071700           IF WS-CODEC-CELL-CODE (3:1) IS MAZE-ROW-DIGIT          MZS7990
071800              MOVE WS-CODEC-CELL-CODE (2:2) TO WS-CODEC-CELL-ROW MZS8000
071900           ELSE                                                   MZS8010
072000              IF WS-CODEC-CELL-CODE (3:1) = SPACE                MZS8020
072100                 MOVE WS-CODEC-CELL-CODE (2:1)                   MZS8030
072200                   TO WS-CODEC-CELL-ROW                           MZS8040
072300              END-IF                                              MZS8050
072400           END-IF                                                 MZS8060
072500           IF WS-CODEC-CELL-ROW >= CTE-01                        MZS8070
072600              AND WS-CODEC-CELL-ROW <= MAZE-ROW-MAX               MZS8080
072700              AND WS-CODEC-CELL-COL >= CTE-01                    MZS8090
072800              SET SW-CODEC-VALID-Y TO TRUE                        MZS8100
072900           END-IF                                                 MZS8110
073000        END-IF                                                    MZS8120
073100     END-IF.                                                      MZS8130
073200 311000-END-DECODE-CELL-CODE.                                     MZS8140
073300     EXIT.                                                        MZS8150
073400*                                                                 MZS8160
073500 312000-BEGIN-ENCODE-CELL-CODE.                                   MZS8170
073510*    COLUMN LETTER PLUS DECIMAL ROW NUMBER, NO SEPARATOR -- USED   MZS8172
073520*    TO RENDER EVERY CELL SAVED INTO WS-BEST-PATH-CELLS BACK INTO  MZS8174
073530*    THE SAME THREE-BYTE CODE MAZEBLD WRITES.                      MZS8176
073600     MOVE SPACES TO WS-CODEC-CELL-CODE                           MZS8180
073650     MOVE WS-CODEC-CELL-ROW TO WS-CODEC-ROW-EDIT                  MZS8185
073700     IF WS-CODEC-ROW-EDIT (1:1) = SPACE                           MZS8190
073750        STRING WS-COLUMN-LETTER (WS-CODEC-CELL-COL)               MZS8195
073800               DELIMITED BY SIZE                                  MZS8200
073850               WS-CODEC-ROW-EDIT (2:1)                            MZS8205
073900               DELIMITED BY SIZE                                  MZS8210
073950          INTO WS-CODEC-CELL-CODE                                 MZS8215
074000     ELSE                                                         MZS8220
074050        STRING WS-COLUMN-LETTER (WS-CODEC-CELL-COL)               MZS8222
074060               DELIMITED BY SIZE                                  MZS8224
074070               WS-CODEC-ROW-EDIT                                  MZS8226
074080               DELIMITED BY SIZE                                  MZS8228
074100          INTO WS-CODEC-CELL-CODE                                 MZS8230
074120     END-IF.                                                      MZS8232
074200 312000-END-ENCODE-CELL-CODE.                                     MZS8240
074300     EXIT.                                                        MZS8250
074400*================================================================MZS8260
074500 900000-BEGIN-CLOSE-MAZE-FILES.                                   MZS8270
074510*    CLOSE BOTH FILES AND LOG THE RUN'S COUNTS, SAME SHAPE AS      MZS8272
074520*    MAZEBLD'S 900000 -- OPERATIONS READS THIS FOOTER, NOT THE     MZS8274
074530*    SOLUTIONOUT FILE ITSELF.                                      MZS8276
074600     CLOSE MAZEOUT                                                MZS8280
074700     CLOSE SOLUTIONOUT                                            MZS8290
074800                                                                  MZS8300
074900     DISPLAY SPACE                                                MZS8310
075000     DISPLAY "MAZESLV RUN SUMMARY."                               MZS8320
075100     DISPLAY "MAZES READ        : " WS-MAZES-READ                MZS8330
075200     DISPLAY "SOLUTIONS WRITTEN : " WS-SOLUTIONS-WRITTEN.         MZS8340
075300 900000-END-CLOSE-MAZE-FILES.                                     MZS8350
075400     EXIT.                                                        MZS8360
075500*================================================================MZS8370
075600 END PROGRAM MazeSlv.                                             MZS8380
