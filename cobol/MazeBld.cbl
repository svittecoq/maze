000100 IDENTIFICATION DIVISION.                                        MZB0010
000200 PROGRAM-ID. MazeBld.                                            MZB0020
000300 AUTHOR. R CARMODY.                                              MZB0030
000400 INSTALLATION. STAFF SYSTEMS GROUP - DATA PROCESSING.            MZB0040
000500 DATE-WRITTEN. 03/14/1989.                                       MZB0050
000600 DATE-COMPILED.                                                  MZB0060
000700 SECURITY.  NONE.                                                MZB0070
000800*================================================================MZB0080
000900*  MAZEBLD  --  MAZE CONSTRUCTION AND VALIDATION BATCH            MZB0090
001000*                                                                 MZB0100
001100*  READS EACH MAZE DEFINITION FROM MAZEIN (ENTRANCE CODE, GRID    MZB0110
001200*  SIZE, WALL LIST), DECODES AND VALIDATES THE LAYOUT, ASSIGNS A  MZB0120
001300*  MAZE ID AND WRITES THE ACCEPTED RECORD -- OR A REJECTION LINE  MZB0130
001400*  GIVING THE REASON -- TO MAZEOUT, ONE OUTPUT LINE PER INPUT     MZB0140
001500*  RECORD, IN THE SAME ORDER THEY WERE READ.  MAZEOUT IS THE      MZB0150
001600*  INPUT TO THE MAZESLV SOLVER BATCH.                             MZB0160
001700*                                                                 MZB0170
001710*  RUN FREQUENCY: ON DEMAND, WHENEVER THE FEED EXTRACT DROPS A    MZB0172
001720*  NEW MAZEIN.  NOT A NIGHTLY JOB -- THERE IS NO SCHEDULE ENTRY   MZB0174
001730*  FOR THIS STEP, SO DON'T GO LOOKING FOR ONE IN THE RUNBOOK.     MZB0176
001740*                                                                 MZB0178
001750*  NUMBERING CONVENTION: PARAGRAPHS ARE GROUPED BY HUNDREDS --    MZB0180A
001760*  1XX000 IS OPEN/CLOSE HOUSEKEEPING, 2XX000 IS THE PER-RECORD    MZB0180B
001770*  CONSTRUCTION STEPS (IN THE ORDER THEY RUN), AND 3XX000 IS      MZB0180C
001780*  SHARED CODEC WORK CALLED FROM MORE THAN ONE STEP.  A 2-DIGIT   MZB0180D
001790*  SUFFIX (E.G. 215100) IS A HELPER OWNED BY THE HUNDRED IT SITS  MZB0180E
001795*  UNDER AND IS NEVER PERFORMED FROM OUTSIDE THAT FAMILY.         MZB0180F
001798*                                                                 MZB0180G
001799*  CHANGE LOG.                                                    MZB0180
001900*   03/14/89  RCARMODY  REQ 8801  ORIGINAL CODING.                MZB0190
002000*   09/02/89  RCARMODY  REQ 8844  EMPTY-AREA SCAN ADDED (GRIDS    MZB0200
002100*                       WERE ACCEPTING 3X3 OPEN ROOMS).           MZB0210
002200*   01/18/90  RCARMODY  REQ 8901  EXIT-SET AMBIGUITY CHECK WAS    MZB0220
002300*                       COUNTING THE ENTRANCE CELL ITSELF.        MZB0230
002400*   06/05/90  T WREN    REQ 9012  MAZE ID HIGH-WATER MARK NOW     MZB0240
002500*                       BUMPED BY A SUPPLIED ID, NOT JUST BY      MZB0250
002600*                       AUTO-ASSIGNED ONES.                       MZB0260
002700*   11/21/91  T WREN    REQ 9140  WALL DECODE WAS ACCEPTING ROW   MZB0270
002800*                       00 AS VALID.  TIGHTENED TO 01-30.         MZB0280
002900*   04/09/92  RCARMODY  REQ 9206  REJECTION LINES NOW CARRY THE   MZB0290
003000*                       OFFENDING CELL CODE IN THE MESSAGE TEXT.  MZB0300
003100*   02/17/93  T WREN    REQ 9302  RECORD COUNT FOOTER ADDED TO    MZB0310
003200*                       THE RUN LOG FOR OPERATIONS.               MZB0320
003300*   08/30/94  RCARMODY  REQ 9409  CORNER ENTRANCES WERE BEING     MZB0330
003400*                       REJECTED -- EDGE TEST WAS EXCLUSIVE-OR,   MZB0340
003500*                       SHOULD BE INCLUSIVE-OR.                   MZB0350
003600*   07/11/96  M OSEI    REQ 9619  SPLIT OFF MAZESLV -- THIS       MZB0360
003700*                       PROGRAM NO LONGER COMPUTES PATHS, ONLY    MZB0370
003800*                       BUILDS AND VALIDATES THE MAZE RECORD.     MZB0380
003900*   05/06/98  M OSEI    REQ 9811  LARGER WALL-COUNT MAZES (UP TO  MZB0390
004000*                       26X30) NOW SUPPORTED -- TABLES RESIZED.   MZB0400
004100*   01/04/99  M OSEI    Y2K  REVIEWED DATE-WRITTEN/RUN-DATE       MZB0410
004200*                       FIELDS -- NO 2-DIGIT YEAR ARITHMETIC IN   MZB0420
004300*                       THIS PROGRAM, NO CHANGE REQUIRED.         MZB0430
004400*   03/22/01  D PELLETIER REQ 0117 REJECTION MESSAGE FOR A        MZB0440
004500*                       MALFORMED GRID-SIZE NOW NAMES THE BAD     MZB0450
004600*                       TEXT RECEIVED.                            MZB0460
004700*   10/09/03  D PELLETIER REQ 0289 CLEANED UP COLUMN-LETTER       MZB0470
004800*                       DECODE PARAGRAPH -- WAS FALLING THROUGH   MZB0480
004900*                       ON LOWERCASE INPUT.                       MZB0490
004910*   02/18/06  M OSEI    REQ 0388 GRID-SIZE SPLIT WAS SCANNING     MZB0492
004920*                       FOR AN UPPERCASE "X" SEPARATOR -- THE     MZB0494
004930*                       FEED FILES USE LOWERCASE "X" THROUGHOUT,  MZB0496
004940*                       SO EVERY INBOUND RECORD WAS BEING         MZB0498
004950*                       REJECTED AS MALFORMED.  RENDERED          MZB0499
004960*                       MO-GRID-SIZE NOW USES LOWERCASE "X" TOO   MZB04992
004970*                       SO MAZESLV'S RE-DECODE STAYS IN STEP.     MZB04994
004980*                       ALSO SQUARED AWAY THE MAZEIN/MAZEOUT      MZB04996
004990*                       RECORD CONTAINS CLAUSES, WHICH WERE 5     MZB04998
004995*                       BYTES SHORT OF THE ACTUAL 01-LEVEL SIZE.  MZB04999
005000*================================================================MZB0500
005100 ENVIRONMENT DIVISION.                                           MZB0510
005200 CONFIGURATION SECTION.                                          MZB0520
005300 SOURCE-COMPUTER.  IBM-370.                                      MZB0530
005400 OBJECT-COMPUTER.  IBM-370.                                      MZB0540
005500 SPECIAL-NAMES.                                                  MZB0550
005510*    MAZE-COLUMN-LETTER/MAZE-ROW-DIGIT LET THE CODEC TEST A       MZB0552
005520*    CHARACTER'S CLASS WITH A PLAIN "IS" CONDITION INSTEAD OF A   MZB0554
005530*    STRING OF 26/10-WAY OR CONDITIONS.  UPSI-0 IS THE OPERATOR'S MZB0556
005540*    ON-DEMAND TRACE SWITCH -- SET BY THE JCL PARM CARD, NOT      MZB0558
005550*    READ ANYWHERE IN THIS PROGRAM TODAY, BUT LEFT WIRED UP SINCE MZB0559
005560*    SOME SHOPS FLIP IT WHEN OPERATIONS SUSPECTS A BAD FEED FILE. MZB0560A
005600     SYMBOLIC CHARACTERS ASTERISK IS 43                          MZB0560
005700     CLASS MAZE-COLUMN-LETTER IS "A" THRU "Z"                    MZB0570
005800     CLASS MAZE-ROW-DIGIT     IS "0" THRU "9"                    MZB0580
005900     UPSI-0 ON STATUS IS SW-TRACE-ON                             MZB0590
006000                OFF STATUS IS SW-TRACE-OFF.                      MZB0600
006100 INPUT-OUTPUT SECTION.                                           MZB0610
006200 FILE-CONTROL.                                                   MZB0620
006210*    BOTH FILES ARE LINE SEQUENTIAL -- ONE MAZE RECORD PER LINE,  MZB0622
006220*    READABLE WITH A PLAIN EDITOR FOR A QUICK LOOK AT A FAILING   MZB0624
006230*    RUN WITHOUT NEEDING TO BOUNCE THE RECORD THROUGH A DUMP.     MZB0626
006300     SELECT OPTIONAL MAZEIN  ASSIGN TO "MAZEIN"                  MZB0630
006400            ORGANIZATION IS LINE SEQUENTIAL                      MZB0640
006500            FILE STATUS  IS FS-MAZEIN.                           MZB0650
006600     SELECT OPTIONAL MAZEOUT ASSIGN TO "MAZEOUT"                 MZB0660
006700            ORGANIZATION IS LINE SEQUENTIAL                      MZB0670
006800            FILE STATUS  IS FS-MAZEOUT.                          MZB0680
006900*================================================================MZB0690
007000 DATA DIVISION.                                                  MZB0700
007100 FILE SECTION.                                                   MZB0710
007200 FD  MAZEIN                                                      MZB0720
007300     BLOCK CONTAINS 10 RECORDS                                   MZB0730
007400     DATA RECORD   IS MI-MAZEIN-REC                              MZB0740
007500     LABEL RECORD  IS OMITTED                                    MZB0750
007600     RECORD CONTAINS 2368 CHARACTERS                             MZB0760
007700     RECORDING MODE IS F.                                        MZB0770
007800 01  MI-MAZEIN-REC.                                              MZB0780
007810*    MI-MAZE-ID OF ZERO MEANS "ASSIGN THE NEXT ID" -- SEE 218000. MZB0782
007900     03  MI-MAZE-ID                  PIC 9(09).                 MZB0790
008000     03  MI-ENTRANCE                 PIC X(03).                 MZB0800
008100     03  MI-GRID-SIZE                PIC X(07).                 MZB0810
008200     03  MI-WALL-COUNT                PIC 9(04).                MZB0820
008300     03  MI-WALLS  OCCURS 780 TIMES   PIC X(03).                MZB0830
008400     03  FILLER                      PIC X(05).                 MZB0840
008500 FD  MAZEOUT                                                     MZB0850
008600     BLOCK CONTAINS 10 RECORDS                                   MZB0860
008700     DATA RECORD   IS MO-MAZEOUT-REC                             MZB0870
008800     LABEL RECORD  IS OMITTED                                    MZB0880
008900     RECORD CONTAINS 2389 CHARACTERS                             MZB0890
009000     RECORDING MODE IS F.                                        MZB0900
009100 01  MO-MAZEOUT-REC.                                             MZB0910
009110*    MO-STATUS GATES WHICH VIEW OF MO-BODY IS MEANINGFUL -- AN    MZB0912
009120*    ACCEPTED RECORD CARRIES THE BUILT MAZE, A REJECTED ONE       MZB0914
009130*    CARRIES ONLY MO-ERROR-TEXT, PADDED WITH THE REDEFINES'       MZB0916
009140*    FILLER OUT TO THE SAME RECORD WIDTH.                         MZB0918
009200     03  MO-STATUS                   PIC X(01).                 MZB0920
009300         88  MO-STATUS-ACCEPTED                VALUE "Y".        MZB0930
009400         88  MO-STATUS-REJECTED                VALUE "N".        MZB0940
009500     03  MO-BODY.                                                MZB0950
009600         05  MO-USER-ID              PIC X(20).                 MZB0960
009700         05  MO-MAZE-ID              PIC 9(09).                 MZB0970
009800         05  MO-ENTRANCE             PIC X(03).                 MZB0980
009900         05  MO-GRID-SIZE            PIC X(07).                 MZB0990
010000         05  MO-WALL-COUNT            PIC 9(04).                MZB1000
010100         05  MO-WALLS OCCURS 780 TIMES PIC X(03).                MZB1010
010200         05  FILLER                  PIC X(05).                 MZB1020
010300     03  MO-BODY-REJECT REDEFINES MO-BODY.                       MZB1030
010400         05  MO-ERROR-TEXT           PIC X(60).                 MZB1040
010500         05  FILLER                  PIC X(2328).               MZB1050
010600*================================================================MZB1060
010700 WORKING-STORAGE SECTION.                                        MZB1070
010800*----------------------------------------------------------------MZB1080
010900*    RUN CONSTANTS AND SWITCHES.                                 MZB1090
011000*----------------------------------------------------------------MZB1100
011100 78  CTE-01                          VALUE 1.                    MZB1110
011110*    CTE-01 REPLACES THE LITERAL "1" IN SUBSCRIPT/COUNTER MATH    MZB1112
011120*    SO A FUTURE CHANGE TO THE STARTING SUBSCRIPT IS ONE-LINE.    MZB1114
011200 78  MAZE-COLUMN-MAX                 VALUE 26.                   MZB1120
011300 78  MAZE-ROW-MAX                    VALUE 30.                   MZB1130
011400 78  MAZE-EMPTY-AREA-MAX             VALUE 4.                    MZB1140
011410*    LARGEST OPEN RECTANGLE (IN CELLS) A MAZE MAY CONTAIN; SEE    MZB1142
011420*    215000'S CHANGE-LOG NOTE FOR WHY THIS EXISTS.                MZB1144
011500 78  MAZE-GRID-COL-MAX               VALUE 28.                   MZB1150
011600 78  MAZE-GRID-ROW-MAX               VALUE 32.                   MZB1160
011610*    BORDERED-GRID SIZES -- THE COLUMN/ROW MAX PLUS TWO FOR THE   MZB1162
011620*    PERMANENT WALL RING ON EACH SIDE.                            MZB1164
011700 78  MAZE-WALL-TBL-MAX               VALUE 780.                  MZB1170
011710*    26 X 30 -- EVERY INTERIOR CELL COULD IN PRINCIPLE BE A WALL. MZB1172
011800*                                                                 MZB1180
011900 77  FS-MAZEIN                       PIC 9(02) VALUE ZEROES.     MZB1190
012000 77  FS-MAZEOUT                      PIC 9(02) VALUE ZEROES.     MZB1200
012010*    FILE STATUS IS DISPLAYED AT OPEN TIME ONLY; A READ/WRITE     MZB1202
012020*    ERROR AFTER THAT WOULD ABEND THE STEP, WHICH IS ACCEPTABLE   MZB1204
012030*    FOR A BATCH THIS SHORT-LIVED.                                MZB1206
012100*                                                                 MZB1210
012200 77  WS-EOF-MAZEIN                   PIC X(01) VALUE SPACE.      MZB1220
012300     88  SW-EOF-MAZEIN-Y                       VALUE "Y".        MZB1230
012400     88  SW-EOF-MAZEIN-N                       VALUE "N".        MZB1240
012500*                                                                 MZB1250
012600 77  WS-MAZE-REJECTED                PIC X(01) VALUE SPACE.      MZB1260
012700     88  SW-MAZE-REJECTED-Y                    VALUE "Y".        MZB1270
012800     88  SW-MAZE-REJECTED-N                    VALUE "N".        MZB1280
012900*                                                                 MZB1290
013000 77  SW-TRACE-ON                     PIC X(01) VALUE "N".        MZB1300
013100 77  SW-TRACE-OFF                    PIC X(01) VALUE "Y".        MZB1310
013150*    DUMMY RECEIVING FIELDS FOR THE UPSI-0 SWITCH TEST ABOVE --   MZB1312
013160*    NEITHER IS READ ANYWHERE IN THE PROCEDURE DIVISION TODAY.    MZB1314
013200*                                                                 MZB1320
013300 77  WS-NEXT-MAZE-ID                 PIC 9(09) COMP VALUE ZERO.  MZB1330
013400 77  WS-RECORDS-READ                 PIC 9(09) COMP VALUE ZERO.  MZB1340
013500 77  WS-RECORDS-ACCEPTED             PIC 9(09) COMP VALUE ZERO.  MZB1350
013600 77  WS-RECORDS-REJECTED             PIC 9(09) COMP VALUE ZERO.  MZB1360
013650*    THESE FOUR FEED THE RUN-SUMMARY FOOTER IN 900000 AND NOTHING MZB1362
013660*    ELSE -- THEY ARE NOT WRITTEN BACK TO ANY FILE.               MZB1364
013700*----------------------------------------------------------------MZB1370
013800*    COLUMN-LETTER CODEC TABLE (LITERAL LOADED, THEN VIEWED      MZB1380
013900*    THROUGH A REDEFINES AS A SEARCHABLE OCCURS TABLE).           MZB1390
014000*----------------------------------------------------------------MZB1400
014100 01  WS-COLUMN-LETTERS                                           MZB1410
014200              PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".       MZB1420
014300 01  WS-COLUMN-LETTERS-TBL REDEFINES WS-COLUMN-LETTERS.           MZB1430
014400     03  WS-COLUMN-LETTER  OCCURS 26 TIMES                       MZB1440
014500                           INDEXED BY IDX-COL-LETTER              MZB1450
014600                           PIC X(01).                             MZB1460
014700*----------------------------------------------------------------MZB1470
014800*    DECODED CELL SCRATCH AREA, USED BY BOTH THE ENTRANCE AND     MZB1480
014850*    WALL-LIST DECODE STEPS TO HOLD ONE COLUMN/ROW PAIR.          MZB1485
014900*----------------------------------------------------------------MZB1490
015000 01  WS-CODEC-CELL.                                              MZB1500
015100     03  WS-CODEC-CELL-CODE          PIC X(03).                 MZB1510
015200     03  WS-CODEC-CELL-COL           PIC 9(02) COMP.             MZB1520
015300     03  WS-CODEC-CELL-ROW           PIC 9(02) COMP.             MZB1530
015400     03  WS-CODEC-VALID              PIC X(01) VALUE SPACE.      MZB1540
015500         88  SW-CODEC-VALID-Y                  VALUE "Y".        MZB1550
015600         88  SW-CODEC-VALID-N                  VALUE "N".        MZB1560
015700     03  FILLER                      PIC X(01).                 MZB1570
015720*----------------------------------------------------------------MZB1572
015740*    ZERO-SUPPRESSED ROW EDIT AREA FOR ENCODE-CELL-CODE, VIEWED  MZB1574
015760*    AS RAW CHARACTERS THROUGH THE REDEFINES BELOW SO THE STRING MZB1576
015780*    CAN DROP A LEADING BLANK WITHOUT AN INTRINSIC FUNCTION.      MZB1578
015800 01  WS-CODEC-ROW-EDIT-AREA.                                     MZB1580
015820     03  WS-CODEC-ROW-EDIT          PIC Z9.                      MZB1582
015840     03  FILLER                     PIC X(01).                  MZB1584
015860 01  WS-CODEC-ROW-CHARS REDEFINES WS-CODEC-ROW-EDIT-AREA.        MZB1586
015880     03  WS-CODEC-ROW-CHARS-TXT     PIC X(02).                  MZB1588
015890     03  FILLER                     PIC X(01).                  MZB1589
015900*-----------------------------------------------------------------MZB1582
015910*    GRID-SIZE DECODE WORK AREA AND THE LIVE GRID DIMENSIONS.     MZB1590
016000*----------------------------------------------------------------MZB1600
016100 01  WS-GRID-SIZE-PARSE.                                         MZB1610
016110*    WS-GS-PART-COL/ROW HOLD THE TWO HALVES OF MI-GRID-SIZE AS    MZB1612
016120*    TEXT UNTIL BOTH PROVE NUMERIC; WS-GS-COL-EDIT/ROW-EDIT ARE   MZB1614
016130*    REUSED LATER, ON THE OUTBOUND SIDE, TO RENDER MO-GRID-SIZE.  MZB1616
016200     03  WS-GS-PART-COL              PIC X(03) VALUE SPACES.     MZB1620
016300     03  WS-GS-PART-ROW              PIC X(03) VALUE SPACES.     MZB1630
016400     03  WS-GS-X-POSITION             PIC 9(02) COMP VALUE ZERO. MZB1640
016500     03  WS-GS-VALID                 PIC X(01) VALUE SPACE.      MZB1650
016600         88  SW-GS-VALID-Y                      VALUE "Y".       MZB1660
016700         88  SW-GS-VALID-N                      VALUE "N".       MZB1670
016720     03  WS-GS-COL-EDIT              PIC Z9.                     MZB1672
016740     03  WS-GS-ROW-EDIT              PIC Z9.                     MZB1674
016800     03  FILLER                      PIC X(01).                 MZB1680
016900*                                                                 MZB1690
017000 01  WS-GRID-DIMENSIONS.                                         MZB1700
017100     03  WS-COLS                     PIC 9(02) COMP VALUE ZERO.  MZB1710
017200     03  WS-ROWS                     PIC 9(02) COMP VALUE ZERO.  MZB1720
017300     03  FILLER                      PIC X(01).                 MZB1730
017400*----------------------------------------------------------------MZB1740
017500*    THE BORDERED WORKING GRID.  COLUMN 0/COLS+1 AND ROW          MZB1750
017600*    0/ROWS+1 ARE THE PERMANENT BORDER WALL RING.                 MZB1760
017700*----------------------------------------------------------------MZB1780
017800 01  WS-MAZE-GRID.                                               MZB1790
017900     03  WS-GRID-ROW OCCURS 32 TIMES INDEXED BY IDX-GRID-ROW.     MZB1800
018000         05  WS-GRID-CELL OCCURS 28 TIMES                        MZB1810
018100                          INDEXED BY IDX-GRID-COL                 MZB1820
018200                          PIC X(01).                              MZB1830
018300             88  SW-GRID-CELL-WALL             VALUE "W".         MZB1840
018400             88  SW-GRID-CELL-OPEN             VALUE "O".         MZB1850
018500     03  FILLER                      PIC X(01).                 MZB1860
018600*----------------------------------------------------------------MZB1870
018700*    ENTRANCE / EXIT WORK AREAS.                                  MZB1880
018800*----------------------------------------------------------------MZB1890
018900 01  WS-ENTRANCE-COORD.                                          MZB1900
019000     03  WS-ENTR-COL                 PIC 9(02) COMP VALUE ZERO.  MZB1910
019100     03  WS-ENTR-ROW                 PIC 9(02) COMP VALUE ZERO.  MZB1920
019200     03  FILLER                      PIC X(01).                 MZB1930
019300*                                                                 MZB1940
019400 01  WS-EXIT-SEARCH.                                             MZB1950
019410*    WS-EXIT-PROBE-COL IS THE LOOP CONTROL FOR 217100; IT MUST    MZB1952
019420*    STAY SEPARATE FROM WS-EXIT-COL, WHICH ONLY EVER HOLDS THE    MZB1954
019430*    WINNING COLUMN -- SHARING ONE FIELD FOR BOTH JOBS LEFT       MZB1956
019440*    WS-EXIT-COL HOLDING WS-COLS + 1 AFTER THE LOOP RAN OUT, NOT  MZB1958
019450*    THE CANDIDATE THAT ACTUALLY MATCHED.                         MZB1959
019500     03  WS-EXIT-COL                 PIC 9(02) COMP VALUE ZERO.  MZB1960
019600     03  WS-EXIT-ROW                 PIC 9(02) COMP VALUE ZERO.  MZB1970
019700     03  WS-EXIT-CANDIDATE-COUNT     PIC 9(04) COMP VALUE ZERO.  MZB1980
019720     03  WS-EXIT-PROBE-COL           PIC 9(02) COMP VALUE ZERO.  MZB1982
019800     03  FILLER                      PIC X(01).                 MZB1990
019900*----------------------------------------------------------------MZB2000
020000*    EMPTY-AREA SCAN WORK AREA.                                  MZB2010
020100*----------------------------------------------------------------MZB2020
020200 01  WS-EMPTY-AREA-SCAN.                                         MZB2030
020210*    ANCHOR-COL/ROW IS THE TOP-LEFT CORNER OF THE RECTANGLE       MZB2032
020220*    CURRENTLY BEING GROWN; WIDTH/HEIGHT GROW INDEPENDENTLY,      MZB2034
020230*    RIGHT FIRST THEN DOWN, SO A 1X4 STRIP AND A 4X1 STRIP ARE    MZB2036
020240*    TESTED THE SAME WAY A 2X2 ROOM IS.                           MZB2038
020300     03  WS-EA-ANCHOR-COL            PIC 9(02) COMP VALUE ZERO.  MZB2040
020400     03  WS-EA-ANCHOR-ROW            PIC 9(02) COMP VALUE ZERO.  MZB2050
020500     03  WS-EA-WIDTH                 PIC 9(02) COMP VALUE ZERO.  MZB2060
020600     03  WS-EA-HEIGHT                PIC 9(02) COMP VALUE ZERO.  MZB2070
020700     03  WS-EA-PROBE-COL             PIC 9(02) COMP VALUE ZERO.  MZB2080
020800     03  WS-EA-PROBE-ROW             PIC 9(02) COMP VALUE ZERO.  MZB2090
020900     03  WS-EA-AREA-SIZE             PIC 9(04) COMP VALUE ZERO.  MZB2100
021000     03  WS-EA-CAN-GROW-RIGHT        PIC X(01) VALUE SPACE.      MZB2110
021100         88  SW-EA-CAN-GROW-RIGHT-Y             VALUE "Y".        MZB2120
021200         88  SW-EA-CAN-GROW-RIGHT-N             VALUE "N".        MZB2130
021300     03  WS-EA-CAN-GROW-DOWN         PIC X(01) VALUE SPACE.      MZB2140
021400         88  SW-EA-CAN-GROW-DOWN-Y              VALUE "Y".        MZB2150
021500         88  SW-EA-CAN-GROW-DOWN-N              VALUE "N".        MZB2160
021600     03  WS-EA-OFFENDER-FOUND        PIC X(01) VALUE SPACE.      MZB2170
021700         88  SW-EA-OFFENDER-FOUND-Y             VALUE "Y".        MZB2180
021800         88  SW-EA-OFFENDER-FOUND-N             VALUE "N".        MZB2190
021900     03  FILLER                      PIC X(01).                 MZB2200
022000*----------------------------------------------------------------MZB2210
022100*    WALL DECODE LOOP WORK AREA.                                  MZB2220
022200*----------------------------------------------------------------MZB2230
022300 01  WS-WALL-LOOP.                                               MZB2240
022310*    SUBSCRIPTS MI-WALLS/MO-WALLS DIRECTLY -- KEPT AS ITS OWN     MZB2242
022320*    77-STYLE GROUP RATHER THAN A BARE 77 SINCE FUTURE WALL-LIST  MZB2244
022330*    BOOKKEEPING (A SKIP COUNT, SAY) WOULD NATURALLY LIVE HERE.   MZB2246
022400     03  WS-WALL-INDEX               PIC 9(04) COMP VALUE ZERO.  MZB2250
022500     03  FILLER                      PIC X(01).                 MZB2260
022600*----------------------------------------------------------------MZB2270
022700*    REJECTION TEXT STAGING AREA.                                 MZB2280
022800*----------------------------------------------------------------MZB2290
022900 01  WS-REJECT-MESSAGE               PIC X(60) VALUE SPACES.     MZB2300
023000*================================================================MZB2310
023100 PROCEDURE DIVISION.                                              MZB2320
023150*================================================================MZB2322
023160*    OPEN, DRIVE THE READ LOOP TO END OF FILE, CLOSE.  ONE PASS   MZB2324
023170*    OF MAZEIN PRODUCES ONE PASS OF MAZEOUT -- NO RESTART LOGIC,  MZB2326
023180*    NO CHECKPOINTING.  RERUN FROM A FRESH COPY OF MAZEIN IF THE  MZB2328
023190*    JOB ABENDS MID-RUN.                                          MZB233A
023195*================================================================MZB2332
023200 MAIN-PARAGRAPH.                                                  MZB2330
023300     PERFORM 100000-BEGIN-OPEN-MAZE-FILES                        MZB2340
023400        THRU 100000-END-OPEN-MAZE-FILES                          MZB2350
023500                                                                  MZB2360
023600     PERFORM 200000-BEGIN-PROCESS-MAZE-RECORDS                   MZB2370
023700        THRU 200000-END-PROCESS-MAZE-RECORDS                     MZB2380
023800       UNTIL SW-EOF-MAZEIN-Y                                     MZB2390
023900                                                                  MZB2400
024000     PERFORM 900000-BEGIN-CLOSE-MAZE-FILES                       MZB2410
024100        THRU 900000-END-CLOSE-MAZE-FILES                         MZB2420
024200                                                                  MZB2430
024300     STOP RUN.                                                    MZB2440
024400*================================================================MZB2450
024500 100000-BEGIN-OPEN-MAZE-FILES.                                    MZB2460
024520*    BOTH FILES ARE DECLARED OPTIONAL SO OPERATIONS CAN RUN A     MZB2462
024540*    ZERO-RECORD TEST FEED WITHOUT A JCL CHANGE; AN EMPTY MAZEIN  MZB2464
024560*    JUST PRODUCES AN EMPTY MAZEOUT AND A ZERO-COUNT FOOTER.      MZB2466
024600     DISPLAY SPACE                                                MZB2470
024700     DISPLAY "MAZEBLD -- MAZE CONSTRUCTION AND VALIDATION."       MZB2480
024800                                                                  MZB2490
024900     OPEN INPUT  MAZEIN                                           MZB2500
025000     DISPLAY "OPENING MAZEIN.  STATUS CODE: [" FS-MAZEIN "]."     MZB2510
025100                                                                  MZB2520
025200     OPEN OUTPUT MAZEOUT                                          MZB2530
025300     DISPLAY "OPENING MAZEOUT. STATUS CODE: [" FS-MAZEOUT "]."    MZB2540
025400                                                                  MZB2550
025500     MOVE ZERO TO WS-NEXT-MAZE-ID.                                MZB2560
025600 100000-END-OPEN-MAZE-FILES.                                      MZB2570
025700     EXIT.                                                        MZB2580
025800*================================================================MZB2590
025900 200000-BEGIN-PROCESS-MAZE-RECORDS.                               MZB2600
025920*    ONE ITERATION PER INPUT RECORD.  THE REJECTED SWITCH AND     MZB2602
025940*    MESSAGE AREA ARE RESET HERE, BEFORE CONSTRUCTION STARTS, SO  MZB2604
025960*    A PRIOR RECORD'S REJECTION CANNOT BLEED INTO THIS ONE.       MZB2606
026000     READ MAZEIN RECORD                                          MZB2610
026100       AT END                                                     MZB2620
026200          SET SW-EOF-MAZEIN-Y  TO TRUE                            MZB2630
026300                                                                  MZB2640
026400      NOT AT END                                                  MZB2650
026500          ADD CTE-01            TO WS-RECORDS-READ                MZB2660
026600          SET SW-MAZE-REJECTED-N TO TRUE                          MZB2670
026700          MOVE SPACES          TO WS-REJECT-MESSAGE               MZB2680
026800                                                                  MZB2690
026900          PERFORM 210000-BEGIN-CONSTRUCT-ONE-MAZE                 MZB2700
027000             THRU 210000-END-CONSTRUCT-ONE-MAZE                   MZB2710
027100                                                                  MZB2720
027200          PERFORM 219000-BEGIN-WRITE-MAZEOUT-RECORD               MZB2730
027300             THRU 219000-END-WRITE-MAZEOUT-RECORD                 MZB2740
027400     END-READ.                                                    MZB2750
027500 200000-END-PROCESS-MAZE-RECORDS.                                 MZB2760
027600     EXIT.                                                        MZB2770
027700*================================================================MZB2780
027800 210000-BEGIN-CONSTRUCT-ONE-MAZE.                                 MZB2790
027900*    DECODE AND VALIDATE THE ENTRANCE, GRID SIZE, AND WALL LIST   MZB2800
028000*    IN ORDER; EACH SUB-STEP IS SKIPPED ONCE A PRIOR STEP HAS     MZB2810
028050*    REJECTED THE RECORD.                                         MZB2815
028100     PERFORM 211000-BEGIN-DECODE-ENTRANCE                         MZB2820
028200        THRU 211000-END-DECODE-ENTRANCE                           MZB2830
028300                                                                  MZB2840
028400     IF SW-MAZE-REJECTED-N                                        MZB2850
028500        PERFORM 212000-BEGIN-DECODE-GRID-SIZE                     MZB2860
028600           THRU 212000-END-DECODE-GRID-SIZE                       MZB2870
028700     END-IF                                                       MZB2880
028800                                                                  MZB2890
028900     IF SW-MAZE-REJECTED-N                                        MZB2900
029000        PERFORM 213000-BEGIN-INITIALIZE-GRID                      MZB2910
029100           THRU 213000-END-INITIALIZE-GRID                        MZB2920
029200     END-IF                                                       MZB2930
029300                                                                  MZB2940
029400     IF SW-MAZE-REJECTED-N                                        MZB2950
029500        PERFORM 214000-BEGIN-MARK-WALL-CELLS                     MZB2960
029600           THRU 214000-END-MARK-WALL-CELLS                        MZB2970
029700     END-IF                                                       MZB2980
029800                                                                  MZB2990
029900     IF SW-MAZE-REJECTED-N                                        MZB3000
030000        PERFORM 215000-BEGIN-CHECK-EMPTY-AREA                     MZB3010
030100           THRU 215000-END-CHECK-EMPTY-AREA                       MZB3020
030200     END-IF                                                       MZB3030
030300                                                                  MZB3040
030400     IF SW-MAZE-REJECTED-N                                        MZB3050
030500        PERFORM 216000-BEGIN-VALIDATE-ENTRANCE                   MZB3060
030600           THRU 216000-END-VALIDATE-ENTRANCE                      MZB3070
030700     END-IF                                                       MZB3080
030800                                                                  MZB3090
030900     IF SW-MAZE-REJECTED-N                                        MZB3100
031000        PERFORM 217000-BEGIN-DETERMINE-EXIT                       MZB3110
031100           THRU 217000-END-DETERMINE-EXIT                         MZB3120
031200     END-IF                                                       MZB3130
031300                                                                  MZB3140
031400     IF SW-MAZE-REJECTED-N                                        MZB3150
031500        PERFORM 218000-BEGIN-ASSIGN-MAZE-ID                       MZB3160
031600           THRU 218000-END-ASSIGN-MAZE-ID.                        MZB3170
031700 210000-END-CONSTRUCT-ONE-MAZE.                                   MZB3180
031800     EXIT.                                                        MZB3190
031900*================================================================MZB3200
032000 211000-BEGIN-DECODE-ENTRANCE.                                    MZB3210
032020*    THE RAW THREE-BYTE ENTRANCE CODE GOES THROUGH THE SAME       MZB3212
032040*    DECODER THE WALL LIST USES FARTHER DOWN; ONLY THE REJECTION  MZB3214
032060*    WORDING DIFFERS.                                             MZB3216
032100     MOVE MI-ENTRANCE    TO WS-CODEC-CELL-CODE                    MZB3220
032200                                                                  MZB3230
032300     PERFORM 311000-BEGIN-DECODE-CELL-CODE                        MZB3240
032400        THRU 311000-END-DECODE-CELL-CODE                          MZB3250
032500                                                                  MZB3260
032600     IF SW-CODEC-VALID-N                                          MZB3270
032700        SET SW-MAZE-REJECTED-Y    TO TRUE                         MZB3280
032800        STRING "BAD REQUEST - MALFORMED ENTRANCE CODE ["          MZB3290
032900               MI-ENTRANCE DELIMITED BY SIZE                      MZB3300
033000               "]."         DELIMITED BY SIZE                     MZB3310
033100          INTO WS-REJECT-MESSAGE                                  MZB3320
033200     ELSE                                                         MZB3330
033300        MOVE WS-CODEC-CELL-COL    TO WS-ENTR-COL                  MZB3340
033400        MOVE WS-CODEC-CELL-ROW    TO WS-ENTR-ROW.                 MZB3350
033500 211000-END-DECODE-ENTRANCE.                                      MZB3360
033600     EXIT.                                                        MZB3370
033700*================================================================MZB3380
033800 212000-BEGIN-DECODE-GRID-SIZE.                                   MZB3390
033810*    SPLIT THE "<COLS>x<ROWS>" TEXT ON THE LOWERCASE "x" (SEE     MZB3392
033820*    02/18/06 CHANGE-LOG ENTRY), THEN EDIT EACH HALF NUMERIC AND  MZB3394
033830*    RANGE-CHECK IT AGAINST THE TABLE MAXIMUMS BEFORE ACCEPTING.  MZB3396
033900     SET SW-GS-VALID-N       TO TRUE                              MZB3400
034000     MOVE SPACES             TO WS-GS-PART-COL WS-GS-PART-ROW     MZB3410
034100     MOVE ZERO               TO WS-GS-X-POSITION                  MZB3420
034200                                                                  MZB3430
034300     INSPECT MI-GRID-SIZE TALLYING WS-GS-X-POSITION               MZB3440
034400        FOR CHARACTERS BEFORE INITIAL "x"                         MZB3450
034500                                                                  MZB3460
034600     IF WS-GS-X-POSITION > ZERO AND WS-GS-X-POSITION < 7          MZB3470
034700        ADD CTE-01 TO WS-GS-X-POSITION                           MZB3480
034800        MOVE MI-GRID-SIZE (1 : WS-GS-X-POSITION - 1)              MZB3490
034900          TO WS-GS-PART-COL                                       MZB3500
035000        MOVE MI-GRID-SIZE (WS-GS-X-POSITION : )                  MZB3510
035100          TO WS-GS-PART-ROW                                       MZB3520
035200        IF WS-GS-PART-COL IS NUMERIC AND WS-GS-PART-ROW IS        MZB3530
035300           NUMERIC                                                MZB3540
035400           MOVE WS-GS-PART-COL   TO WS-COLS                       MZB3550
035500           MOVE WS-GS-PART-ROW  TO WS-ROWS                       MZB3560
035600           IF WS-COLS >= CTE-01 AND WS-COLS <= MAZE-COLUMN-MAX   MZB3570
035700              AND WS-ROWS >= CTE-01 AND WS-ROWS <= MAZE-ROW-MAX  MZB3580
035800              SET SW-GS-VALID-Y TO TRUE                          MZB3590
035900           END-IF                                                 MZB3600
036000        END-IF                                                    MZB3610
036100     END-IF                                                       MZB3620
036200                                                                  MZB3630
036300     IF SW-GS-VALID-N                                             MZB3640
036400        SET SW-MAZE-REJECTED-Y TO TRUE                            MZB3650
036500        STRING "BAD REQUEST - MALFORMED GRID SIZE ["              MZB3660
036600               MI-GRID-SIZE DELIMITED BY SIZE                     MZB3670
036700               "]."         DELIMITED BY SIZE                     MZB3680
036800          INTO WS-REJECT-MESSAGE.                                 MZB3690
036900 212000-END-DECODE-GRID-SIZE.                                     MZB3700
037000     EXIT.                                                        MZB3710
037100*================================================================MZB3720
037200 213000-BEGIN-INITIALIZE-GRID.                                    MZB3730
037300*    BORDER THE INTERIOR (WS-COLS X WS-ROWS) WITH A PERMANENT     MZB3740
037400*    RING OF WALL CELLS SO THE SOLVER NEVER NEEDS A BOUNDS CHECK. MZB3750
037500     PERFORM 213100-BEGIN-MARK-GRID-ROW                           MZB3760
037600        THRU 213100-END-MARK-GRID-ROW                             MZB3770
037700     VARYING IDX-GRID-ROW FROM 1 BY 1                             MZB3780
037800       UNTIL IDX-GRID-ROW > WS-ROWS + 2.                          MZB3790
037900 213000-END-INITIALIZE-GRID.                                      MZB3800
038000     EXIT.                                                        MZB3810
038100*                                                                 MZB3820
038200  213100-BEGIN-MARK-GRID-ROW.                                     MZB3830
038210*    ONE ROW OF THE GRID, COLUMN 1 THROUGH COLS+2 -- THE BORDER   MZB3832
038220*    COLUMNS ARE INCLUDED SO 213200 CAN TELL A BORDER ROW/COLUMN  MZB3834
038230*    FROM AN INTERIOR ONE BY POSITION ALONE.                      MZB3836
038300     PERFORM 213200-BEGIN-MARK-GRID-CELL                          MZB3840
038400        THRU 213200-END-MARK-GRID-CELL                            MZB3850
038500     VARYING IDX-GRID-COL FROM 1 BY 1                             MZB3860
038600       UNTIL IDX-GRID-COL > WS-COLS + 2.                          MZB3870
038700  213100-END-MARK-GRID-ROW.                                       MZB3880
038800     EXIT.                                                        MZB3890
038900*                                                                 MZB3900
039000  213200-BEGIN-MARK-GRID-CELL.                                    MZB3910
038910*    A PERIMETER CELL IS FORCED TO WALL, NO EXCEPTIONS -- THE      MZB3912
038920*    BORDER IS NOT PART OF THE PLAYING FIELD, IT JUST STOPS THE    MZB3914
038930*    WALK PARAGRAPHS FROM HAVING TO BOUNDS-CHECK EVERY STEP.       MZB3916
039100     IF IDX-GRID-ROW = 1 OR IDX-GRID-ROW = WS-ROWS + 2            MZB3920
039200        OR IDX-GRID-COL = 1 OR IDX-GRID-COL = WS-COLS + 2         MZB3930
039300        SET SW-GRID-CELL-WALL (IDX-GRID-ROW IDX-GRID-COL)        MZB3940
039400           TO TRUE                                                MZB3950
039500     ELSE                                                         MZB3960
039600        SET SW-GRID-CELL-OPEN (IDX-GRID-ROW IDX-GRID-COL)        MZB3970
039700           TO TRUE.                                               MZB3980
039800  213200-END-MARK-GRID-CELL.                                      MZB3990
039900     EXIT.                                                        MZB4000
040000*================================================================MZB4010
040100 214000-BEGIN-MARK-WALL-CELLS.                                    MZB4020
040120*    ONE PASS OVER THE WALL LIST, EACH ENTRY DECODED AND BOUNDS-  MZB4022
040140*    CHECKED AGAINST THE INTERIOR IN 214100.  STOPS EARLY ON THE  MZB4024
040160*    FIRST BAD ENTRY -- PARTIAL WALL SETS ARE NOT REPORTED.       MZB4026
040200     MOVE MI-WALL-COUNT   TO WS-WALL-INDEX                        MZB4030
040300     IF MI-WALL-COUNT > MAZE-WALL-TBL-MAX                         MZB4040
040400        SET SW-MAZE-REJECTED-Y TO TRUE                            MZB4050
040500        MOVE "BAD REQUEST - WALL COUNT EXCEEDS TABLE LIMIT."      MZB4060
040600          TO WS-REJECT-MESSAGE                                    MZB4070
040700     ELSE                                                         MZB4080
040800        PERFORM 214100-BEGIN-MARK-ONE-WALL                        MZB4090
040900           THRU 214100-END-MARK-ONE-WALL                          MZB4100
041000        VARYING WS-WALL-INDEX FROM 1 BY 1                         MZB4110
041100          UNTIL WS-WALL-INDEX > MI-WALL-COUNT                      MZB4120
041200             OR SW-MAZE-REJECTED-Y.                                MZB4130
041300 214000-END-MARK-WALL-CELLS.                                      MZB4140
041400     EXIT.                                                        MZB4150
041500*                                                                 MZB4160
041600  214100-BEGIN-MARK-ONE-WALL.                                     MZB4170
041610*    A WALL CELL CODE THAT DECODES CLEANLY BUT LANDS OUTSIDE      MZB4172
041620*    [1,COLS] X [1,ROWS] IS STILL A REJECT -- THE CODEC'S OWN     MZB4174
041630*    RANGE IS WIDER (UP TO THE 26X30 TABLE MAXIMUMS) THAN ANY     MZB4176
041640*    ONE MAZE'S ACTUAL GRID.                                      MZB4178
041700     MOVE MI-WALLS (WS-WALL-INDEX) TO WS-CODEC-CELL-CODE          MZB4180
041800                                                                  MZB4190
041900     PERFORM 311000-BEGIN-DECODE-CELL-CODE                        MZB4200
042000        THRU 311000-END-DECODE-CELL-CODE                          MZB4210
042100                                                                  MZB4220
042200     IF SW-CODEC-VALID-N                                          MZB4230
042300        OR WS-CODEC-CELL-COL < CTE-01                            MZB4240
042400        OR WS-CODEC-CELL-COL > WS-COLS                            MZB4250
042500        OR WS-CODEC-CELL-ROW < CTE-01                            MZB4260
042600        OR WS-CODEC-CELL-ROW > WS-ROWS                            MZB4270
042700        SET SW-MAZE-REJECTED-Y    TO TRUE                         MZB4280
042800        STRING "BAD REQUEST - WALL OUTSIDE THE GRID ["            MZB4290
042900               WS-CODEC-CELL-CODE  DELIMITED BY SIZE               MZB4300
043000               "]."                DELIMITED BY SIZE               MZB4310
043100          INTO WS-REJECT-MESSAGE                                  MZB4320
043200     ELSE                                                         MZB4330
043300        SET SW-GRID-CELL-WALL (WS-CODEC-CELL-ROW + 1,            MZB4340
043400            WS-CODEC-CELL-COL + 1) TO TRUE.                       MZB4350
043500  214100-END-MARK-ONE-WALL.                                       MZB4360
043600     EXIT.                                                        MZB4370
043700*================================================================MZB4380
043800 215000-BEGIN-CHECK-EMPTY-AREA.                                   MZB4390
044000*    ROW-MAJOR SCAN OF THE INTERIOR.  STOPS AT THE FIRST CELL     MZB4400
044100*    WHOSE ANCHORED RECTANGLE EXCEEDS MAZE-EMPTY-AREA-MAX.        MZB4410
044200     SET SW-EA-OFFENDER-FOUND-N TO TRUE                           MZB4420
044300                                                                  MZB4430
044400     PERFORM 215100-BEGIN-SCAN-ANCHOR-ROW                         MZB4440
044500        THRU 215100-END-SCAN-ANCHOR-ROW                           MZB4450
044600     VARYING WS-EA-ANCHOR-ROW FROM 1 BY 1                         MZB4460
044700       UNTIL WS-EA-ANCHOR-ROW > WS-ROWS                           MZB4480
044800          OR SW-EA-OFFENDER-FOUND-Y.                              MZB4490
044900                                                                  MZB4500
045000     IF SW-EA-OFFENDER-FOUND-Y                                    MZB4510
045100        SET SW-MAZE-REJECTED-Y TO TRUE                            MZB4520
045200        STRING "BAD REQUEST - OPEN AREA TOO LARGE AT ["           MZB4530
045300               WS-CODEC-CELL-CODE   DELIMITED BY SIZE              MZB4540
045400               "], SIZE="                DELIMITED BY SIZE        MZB4550
045500               WS-EA-AREA-SIZE           DELIMITED BY SIZE        MZB4560
045600               "."                        DELIMITED BY SIZE       MZB4570
045700          INTO WS-REJECT-MESSAGE.                                 MZB4580
045800 215000-END-CHECK-EMPTY-AREA.                                     MZB4590
045900     EXIT.                                                        MZB4600
046000*                                                                 MZB4610
046100  215100-BEGIN-SCAN-ANCHOR-ROW.                                   MZB4620
046110*    ONE ROW OF ANCHOR CANDIDATES.  215200 DOES THE ACTUAL        MZB4622
046120*    GROW-AND-MEASURE WORK; THIS PARAGRAPH JUST WALKS THE ROW     MZB4624
046130*    LEFT TO RIGHT AND QUITS EARLY ONCE AN OFFENDER TURNS UP.      MZB4626
046200     PERFORM 215200-BEGIN-SCAN-ANCHOR-CELL                        MZB4630
046300        THRU 215200-END-SCAN-ANCHOR-CELL                          MZB4640
046400     VARYING WS-EA-ANCHOR-COL FROM 1 BY 1                         MZB4650
046500       UNTIL WS-EA-ANCHOR-COL > WS-COLS                           MZB4660
046600          OR SW-EA-OFFENDER-FOUND-Y.                              MZB4670
046700  215100-END-SCAN-ANCHOR-ROW.                                     MZB4680
046800     EXIT.                                                        MZB4690
046900*                                                                 MZB4700
047000  215200-BEGIN-SCAN-ANCHOR-CELL.                                  MZB4710
046910*    A WALL CANNOT ANCHOR A RECTANGLE, SO SKIP IT.  OTHERWISE     MZB4712
046920*    GROW A 1X1 RECTANGLE RIGHT AS FAR AS POSSIBLE, THEN DOWN AS  MZB4714
046930*    FAR AS POSSIBLE -- THE ORDER MATTERS ONLY IN THAT IT MUST    MZB4716
046940*    MATCH HOW THE REFERENCE MAZE-BUILDER SCANS, SO TWO SHOPS     MZB4718
046950*    READING THE SAME MAZE FILE REJECT THE SAME FIRST OFFENDER.   MZB4719
047100     IF SW-GRID-CELL-WALL (WS-EA-ANCHOR-ROW + 1,                 MZB4720
047200                           WS-EA-ANCHOR-COL + 1)                 MZB4730
047300        GO TO 215200-END-SCAN-ANCHOR-CELL                         MZB4740
047400     END-IF                                                       MZB4750
047500                                                                  MZB4760
047600     MOVE 1 TO WS-EA-WIDTH                                        MZB4770
047700     MOVE 1 TO WS-EA-HEIGHT                                       MZB4780
047800                                                                  MZB4790
047900     PERFORM 215300-BEGIN-GROW-RIGHT                              MZB4800
048000        THRU 215300-END-GROW-RIGHT                                MZB4810
048100        WITH TEST AFTER                                           MZB4820
048200       UNTIL SW-EA-CAN-GROW-RIGHT-N                               MZB4830
048300                                                                  MZB4840
048400     PERFORM 215400-BEGIN-GROW-DOWN                               MZB4850
048500        THRU 215400-END-GROW-DOWN                                 MZB4860
048600        WITH TEST AFTER                                           MZB4870
048700       UNTIL SW-EA-CAN-GROW-DOWN-N                                MZB4880
048800                                                                  MZB4890
048900     COMPUTE WS-EA-AREA-SIZE = WS-EA-WIDTH * WS-EA-HEIGHT         MZB4900
049000                                                                  MZB4910
049100     IF WS-EA-WIDTH > 1 OR WS-EA-HEIGHT > 1                       MZB4920
049200        IF WS-EA-AREA-SIZE > MAZE-EMPTY-AREA-MAX                 MZB4930
049300           SET SW-EA-OFFENDER-FOUND-Y TO TRUE                    MZB4940
049400           MOVE WS-EA-ANCHOR-ROW  TO WS-CODEC-CELL-ROW           MZB4950
049500           MOVE WS-EA-ANCHOR-COL  TO WS-CODEC-CELL-COL           MZB4960
049600           PERFORM 312000-BEGIN-ENCODE-CELL-CODE                  MZB4970
049700              THRU 312000-END-ENCODE-CELL-CODE                    MZB4980
049800        END-IF.                                                   MZB4990
049900  215200-END-SCAN-ANCHOR-CELL.                                    MZB5000
050000     EXIT.                                                        MZB5010
050100*                                                                 MZB5020
050200  215300-BEGIN-GROW-RIGHT.                                        MZB5030
050300*    EXTEND THE RIGHT EDGE ONE COLUMN AT A TIME AS LONG AS NO     MZB5040
050400*    WALL APPEARS IN THE NEW COLUMN WITHIN THE CURRENT ROW SPAN.  MZB5050
050500     SET SW-EA-CAN-GROW-RIGHT-N  TO TRUE                          MZB5060
050600     COMPUTE WS-EA-PROBE-COL = WS-EA-ANCHOR-COL + WS-EA-WIDTH     MZB5070
050700                                                                  MZB5080
050800     IF WS-EA-PROBE-COL <= WS-COLS                                MZB5090
050900        SET SW-EA-CAN-GROW-RIGHT-Y TO TRUE                        MZB5100
051000        PERFORM 215500-BEGIN-PROBE-COLUMN-FOR-WALL                MZB5110
051100           THRU 215500-END-PROBE-COLUMN-FOR-WALL                  MZB5120
051200        VARYING WS-EA-PROBE-ROW FROM WS-EA-ANCHOR-ROW BY 1        MZB5130
051300          UNTIL WS-EA-PROBE-ROW > WS-EA-ANCHOR-ROW                MZB5140
051400                                       + WS-EA-HEIGHT - 1        MZB5150
051500             OR SW-EA-CAN-GROW-RIGHT-N                            MZB5160
051600        IF SW-EA-CAN-GROW-RIGHT-Y                                 MZB5170
051700           ADD CTE-01 TO WS-EA-WIDTH                              MZB5180
051800        END-IF                                                    MZB5190
051900     END-IF.                                                      MZB5200
052000  215300-END-GROW-RIGHT.                                          MZB5210
052100     EXIT.                                                        MZB5220
052200*                                                                 MZB5230
052300  215400-BEGIN-GROW-DOWN.                                         MZB5240
052400*    EXTEND THE BOTTOM EDGE ONE ROW AT A TIME AS LONG AS NO       MZB5250
052500*    WALL APPEARS IN THE NEW ROW WITHIN THE CURRENT COLUMN SPAN.  MZB5260
052600     SET SW-EA-CAN-GROW-DOWN-N   TO TRUE                          MZB5270
052700     COMPUTE WS-EA-PROBE-ROW = WS-EA-ANCHOR-ROW + WS-EA-HEIGHT    MZB5280
052800                                                                  MZB5290
052900     IF WS-EA-PROBE-ROW <= WS-ROWS                                MZB5300
053000        SET SW-EA-CAN-GROW-DOWN-Y TO TRUE                         MZB5310
053100        PERFORM 215600-BEGIN-PROBE-ROW-FOR-WALL                   MZB5320
053200           THRU 215600-END-PROBE-ROW-FOR-WALL                     MZB5330
053300        VARYING WS-EA-PROBE-COL FROM WS-EA-ANCHOR-COL BY 1        MZB5340
053400          UNTIL WS-EA-PROBE-COL > WS-EA-ANCHOR-COL                MZB5350
053500                                       + WS-EA-WIDTH - 1          MZB5360
053600             OR SW-EA-CAN-GROW-DOWN-N                             MZB5370
053700        IF SW-EA-CAN-GROW-DOWN-Y                                  MZB5380
053800           ADD CTE-01 TO WS-EA-HEIGHT                             MZB5390
053900        END-IF                                                    MZB5400
054000     END-IF.                                                      MZB5410
054100  215400-END-GROW-DOWN.                                           MZB5420
054200     EXIT.                                                        MZB5430
054300*                                                                 MZB5440
054400  215500-BEGIN-PROBE-COLUMN-FOR-WALL.                             MZB5450
054420*    ONE CELL OF THE CANDIDATE NEW COLUMN.  A SINGLE WALL CELL    MZB5452
054440*    ANYWHERE IN THE COLUMN SPAN KILLS THE WHOLE GROW-RIGHT STEP. MZB5454
054500     IF SW-GRID-CELL-WALL (WS-EA-PROBE-ROW + 1,                  MZB5460
054600                           WS-EA-PROBE-COL + 1)                   MZB5470
054700        SET SW-EA-CAN-GROW-RIGHT-N TO TRUE.                       MZB5480
054800  215500-END-PROBE-COLUMN-FOR-WALL.                               MZB5490
054900     EXIT.                                                        MZB5500
055000*                                                                 MZB5510
055100  215600-BEGIN-PROBE-ROW-FOR-WALL.                                MZB5520
055120*    ONE CELL OF THE CANDIDATE NEW ROW.  MIRROR OF 215500 ABOVE   MZB5522
055140*    FOR THE DOWNWARD DIRECTION.                                  MZB5524
055200     IF SW-GRID-CELL-WALL (WS-EA-PROBE-ROW + 1,                  MZB5530
055300                           WS-EA-PROBE-COL + 1)                   MZB5540
055400        SET SW-EA-CAN-GROW-DOWN-N TO TRUE.                        MZB5550
055500  215600-END-PROBE-ROW-FOR-WALL.                                  MZB5560
055600     EXIT.                                                        MZB5570
055700*================================================================MZB5580
055800 216000-BEGIN-VALIDATE-ENTRANCE.                                  MZB5590
055880*    BY THE TIME WE GET HERE THE ENTRANCE CODE DECODED CLEANLY   MZB5598
055900*    ENTRANCE MUST SIT ON THE OUTER EDGE AND MUST NOT BE A WALL.  MZB5600
055920*    A COL-1/COL-COLS EDGE ONLY COUNTS WHEN THE ROW IS STILL      MZB5602
055940*    INSIDE [1,ROWS], AND A ROW-1/ROW-ROWS EDGE ONLY COUNTS WHEN  MZB5604
055960*    THE COLUMN IS STILL INSIDE [1,COLS] -- A DECODED COORDINATE  MZB5606
055980*    CAN BE IN RANGE FOR THE CODEC BUT OUTSIDE THIS MAZE'S GRID.  MZB5608
056000     SET SW-MAZE-REJECTED-N TO TRUE                               MZB5610
056100     IF ((WS-ENTR-COL = CTE-01 OR WS-ENTR-COL = WS-COLS)         MZB5620
056150         AND WS-ENTR-ROW >= CTE-01 AND WS-ENTR-ROW <= WS-ROWS)   MZB5625
056200        OR ((WS-ENTR-ROW = CTE-01 OR WS-ENTR-ROW = WS-ROWS)      MZB5630
056250         AND WS-ENTR-COL >= CTE-01 AND WS-ENTR-COL <= WS-COLS)   MZB5635
056300        IF SW-GRID-CELL-OPEN (WS-ENTR-ROW + 1, WS-ENTR-COL + 1)  MZB5640
056400           CONTINUE                                                MZB5650
056500        ELSE                                                      MZB5660
056600           SET SW-MAZE-REJECTED-Y TO TRUE                         MZB5670
056700           MOVE "BAD REQUEST - ENTRANCE SITS ON A WALL CELL."    MZB5680
056800             TO WS-REJECT-MESSAGE                                MZB5690
056900        END-IF                                                    MZB5700
057000     ELSE                                                         MZB5710
057100        SET SW-MAZE-REJECTED-Y TO TRUE                            MZB5720
057200        MOVE "BAD REQUEST - ENTRANCE IS NOT ON THE OUTER EDGE."  MZB5730
057300          TO WS-REJECT-MESSAGE.                                   MZB5740
057400 216000-END-VALIDATE-ENTRANCE.                                    MZB5750
057500     EXIT.                                                        MZB5760
057600*================================================================MZB5770
057700 217000-BEGIN-DETERMINE-EXIT.                                     MZB5780
057800*    THE EXIT IS DISCOVERED, NOT SUPPLIED: EXACTLY ONE OPEN       MZB5790
057900*    CELL ON THE BOTTOM ROW THAT ISN'T THE ENTRANCE CELL.         MZB5800
058000     MOVE ZERO TO WS-EXIT-CANDIDATE-COUNT                         MZB5810
058200                                                                  MZB5830
058300     PERFORM 217100-BEGIN-PROBE-BOTTOM-ROW-CELL                   MZB5840
058400        THRU 217100-END-PROBE-BOTTOM-ROW-CELL                     MZB5850
058500     VARYING WS-EXIT-PROBE-COL FROM 1 BY 1                        MZB5860
058600       UNTIL WS-EXIT-PROBE-COL > WS-COLS                          MZB5870
058700                                                                  MZB5880
058800     IF WS-EXIT-CANDIDATE-COUNT = 0                               MZB5890
058900        SET SW-MAZE-REJECTED-Y TO TRUE                            MZB5900
059000        MOVE "BAD REQUEST - NO POSSIBLE EXIT ON THE BOTTOM ROW." MZB5910
059100          TO WS-REJECT-MESSAGE                                    MZB5920
059200     ELSE                                                         MZB5930
059300        IF WS-EXIT-CANDIDATE-COUNT > 1                            MZB5940
059400           SET SW-MAZE-REJECTED-Y TO TRUE                         MZB5950
059500           MOVE "BAD REQUEST - MORE THAN ONE POSSIBLE EXIT."     MZB5960
059600             TO WS-REJECT-MESSAGE.                                MZB5970
059700 217000-END-DETERMINE-EXIT.                                       MZB5980
059800     EXIT.                                                        MZB5990
059900*                                                                 MZB6000
060000  217100-BEGIN-PROBE-BOTTOM-ROW-CELL.                             MZB6010
060010*    ONE CANDIDATE CELL ON THE BOTTOM ROW.  AN OPEN CELL THAT IS MZB6012
060020*    NOT THE ENTRANCE ITSELF IS A CANDIDATE EXIT; IF MORE THAN   MZB6014
060030*    ONE TURNS UP, 217000 REJECTS THE WHOLE MAZE AS AMBIGUOUS.   MZB6016
060200     IF SW-GRID-CELL-OPEN (WS-ROWS + 1, WS-EXIT-PROBE-COL + 1)   MZB6030
060300        AND NOT (WS-EXIT-PROBE-COL = WS-ENTR-COL                 MZB6040
060400                 AND WS-ROWS = WS-ENTR-ROW)                      MZB6050
060450        MOVE WS-EXIT-PROBE-COL TO WS-EXIT-COL                    MZB6055
060480        MOVE WS-ROWS           TO WS-EXIT-ROW                    MZB6058
060500        ADD CTE-01 TO WS-EXIT-CANDIDATE-COUNT.                    MZB6060
060600  217100-END-PROBE-BOTTOM-ROW-CELL.                               MZB6070
060700     EXIT.                                                        MZB6080
060800*================================================================MZB6090
060900 218000-BEGIN-ASSIGN-MAZE-ID.                                     MZB6100
061000*    CALLER-SUPPLIED ID (IF >= 1) WINS AND BUMPS THE HIGH-WATER  MZB6110
061100*    MARK; OTHERWISE THE NEXT AUTO-ASSIGNED ID IS USED.           MZB6120
061110*    THE HIGH-WATER MARK LIVES ONLY FOR THE LENGTH OF THIS RUN -- MZB6122
061120*    SEE THE 06/05/90 CHANGE-LOG ENTRY ABOVE FOR WHY A SUPPLIED   MZB6124
061130*    ID MUST BUMP IT TOO, NOT JUST AN AUTO-ASSIGNED ONE.          MZB6126
061200     IF MI-MAZE-ID >= CTE-01                                      MZB6130
061300        MOVE MI-MAZE-ID TO MO-MAZE-ID                            MZB6140
061400        IF MI-MAZE-ID > WS-NEXT-MAZE-ID                          MZB6150
061500           MOVE MI-MAZE-ID TO WS-NEXT-MAZE-ID                    MZB6160
061600        END-IF                                                    MZB6170
061700     ELSE                                                         MZB6180
061800        ADD CTE-01 TO WS-NEXT-MAZE-ID                             MZB6190
061900        MOVE WS-NEXT-MAZE-ID TO MO-MAZE-ID.                       MZB6200
062000 218000-END-ASSIGN-MAZE-ID.                                       MZB6210
062100     EXIT.                                                        MZB6220
062200*================================================================MZB6230
062300 219000-BEGIN-WRITE-MAZEOUT-RECORD.                               MZB6240
062320*    ONE LINE OUT PER LINE IN, ACCEPTED OR REJECTED, SO MAZEOUT   MZB6242
062340*    LINES UP ONE-FOR-ONE WITH MAZEIN FOR OPERATIONS TRACE-BACK.  MZB6244
062360*    MO-BODY AND ITS MO-BODY-REJECT REDEFINES SHARE ONE SLOT OF   MZB6246
062380*    THE RECORD, SO INITIALIZE CLEARS BOTH VIEWS AT ONCE.         MZB6248
062400     INITIALIZE MO-MAZEOUT-REC                                    MZB6250
062500     IF SW-MAZE-REJECTED-Y                                        MZB6260
062600        SET MO-STATUS-REJECTED TO TRUE                            MZB6270
062700        MOVE WS-REJECT-MESSAGE TO MO-ERROR-TEXT                   MZB6280
062800        ADD CTE-01 TO WS-RECORDS-REJECTED                         MZB6290
062900     ELSE                                                         MZB6300
063000        SET MO-STATUS-ACCEPTED TO TRUE                            MZB6310
063100        MOVE "BATCH-CONSTRUCTION   " TO MO-USER-ID               MZB6320
063200        MOVE MI-ENTRANCE      TO MO-ENTRANCE                      MZB6330
063300        PERFORM 219100-BEGIN-RENDER-GRID-SIZE                    MZB6340
063400           THRU 219100-END-RENDER-GRID-SIZE                       MZB6350
063500        PERFORM 219200-BEGIN-RENDER-WALL-LIST                    MZB6360
063600           THRU 219200-END-RENDER-WALL-LIST                      MZB6370
063700        ADD CTE-01 TO WS-RECORDS-ACCEPTED                         MZB6380
063800     END-IF                                                       MZB6390
063900                                                                  MZB6400
064000     WRITE MO-MAZEOUT-REC.                                        MZB6410
064100 219000-END-WRITE-MAZEOUT-RECORD.                                 MZB6420
064200     EXIT.                                                        MZB6430
064300*                                                                 MZB6440
064400  219100-BEGIN-RENDER-GRID-SIZE.                                  MZB6450
064500*    GRID-SIZE IS RE-DERIVED FROM THE LIVE GRID ARRAY DIMENSIONS MZB6460
064600*    RATHER THAN ECHOING THE INPUT TEXT VERBATIM.                 MZB6470
064620*    ZERO-SUPPRESS THROUGH PIC Z9 AND TEST THE LEAD BYTE TO       MZB6472
064640*    DROP IT WHEN THE DIMENSION IS A SINGLE DIGIT.                MZB6474
064700     MOVE SPACES TO MO-GRID-SIZE                                  MZB6480
064800     MOVE WS-COLS TO WS-GS-COL-EDIT                               MZB6490
064900     MOVE WS-ROWS TO WS-GS-ROW-EDIT                               MZB6500
064950     IF WS-GS-COL-EDIT (1:1) = SPACE                              MZB6505
065000        IF WS-GS-ROW-EDIT (1:1) = SPACE                           MZB6510
065050           STRING WS-GS-COL-EDIT (2:1) DELIMITED BY SIZE          MZB6515
065060                  "x"                  DELIMITED BY SIZE          MZB6517
065070                  WS-GS-ROW-EDIT (2:1) DELIMITED BY SIZE          MZB6519
065080             INTO MO-GRID-SIZE                                    MZB6521
065090        ELSE                                                      MZB6523
065100           STRING WS-GS-COL-EDIT (2:1) DELIMITED BY SIZE          MZB6525
065110                  "x"                  DELIMITED BY SIZE          MZB6527
065120                  WS-GS-ROW-EDIT       DELIMITED BY SIZE          MZB6529
065130             INTO MO-GRID-SIZE                                    MZB6531
065140        END-IF                                                    MZB6533
065150     ELSE                                                         MZB6535
065160        IF WS-GS-ROW-EDIT (1:1) = SPACE                           MZB6537
065170           STRING WS-GS-COL-EDIT       DELIMITED BY SIZE          MZB6539
065180                  "x"                  DELIMITED BY SIZE          MZB6541
065190                  WS-GS-ROW-EDIT (2:1) DELIMITED BY SIZE          MZB6543
065200             INTO MO-GRID-SIZE                                    MZB6545
065210        ELSE                                                      MZB6547
065220           STRING WS-GS-COL-EDIT       DELIMITED BY SIZE          MZB6549
065230                  "x"                  DELIMITED BY SIZE          MZB6551
065240                  WS-GS-ROW-EDIT       DELIMITED BY SIZE          MZB6553
065250             INTO MO-GRID-SIZE                                    MZB6555
065260        END-IF                                                    MZB6557
065270     END-IF.                                                      MZB6559
065700  219100-END-RENDER-GRID-SIZE.                                    MZB6580
065800     EXIT.                                                        MZB6590
065900*                                                                 MZB6600
066000  219200-BEGIN-RENDER-WALL-LIST.                                  MZB6610
066100*    RE-SCAN THE INTERIOR ROW-MAJOR FOR WALL CELLS AND ENCODE    MZB6620
066200*    EACH BACK TO ITS CELL CODE -- THE SAME ROUND-TRIP CHECK     MZB6630
066250*    USED WHEN A MAZE IS RE-READ BACK OUT OF MAZEOUT.            MZB6640
066400     MOVE ZERO TO MO-WALL-COUNT                                   MZB6650
066500     PERFORM 219300-BEGIN-RENDER-WALL-ROW                        MZB6660
066600        THRU 219300-END-RENDER-WALL-ROW                           MZB6670
066700     VARYING IDX-GRID-ROW FROM 2 BY 1                             MZB6680
066800       UNTIL IDX-GRID-ROW > WS-ROWS + 1.                          MZB6690
066900  219200-END-RENDER-WALL-LIST.                                    MZB6700
067000     EXIT.                                                        MZB6710
067100*                                                                 MZB6720
067200  219300-BEGIN-RENDER-WALL-ROW.                                   MZB6730
067300     PERFORM 219400-BEGIN-RENDER-WALL-CELL                       MZB6740
067400        THRU 219400-END-RENDER-WALL-CELL                          MZB6750
067500     VARYING IDX-GRID-COL FROM 2 BY 1                             MZB6760
067600       UNTIL IDX-GRID-COL > WS-COLS + 1.                          MZB6770
067700  219300-END-RENDER-WALL-ROW.                                     MZB6780
067800     EXIT.                                                        MZB6790
067900*                                                                 MZB6800
068000  219400-BEGIN-RENDER-WALL-CELL.                                  MZB6810
068100     IF SW-GRID-CELL-WALL (IDX-GRID-ROW, IDX-GRID-COL)           MZB6820
068200        ADD CTE-01 TO MO-WALL-COUNT                               MZB6830
068300        COMPUTE WS-CODEC-CELL-ROW = IDX-GRID-ROW - 1             MZB6840
068400        COMPUTE WS-CODEC-CELL-COL = IDX-GRID-COL - 1             MZB6850
068500        PERFORM 312000-BEGIN-ENCODE-CELL-CODE                    MZB6860
068600           THRU 312000-END-ENCODE-CELL-CODE                       MZB6870
068700        MOVE WS-CODEC-CELL-CODE                                  MZB6880
068800          TO MO-WALLS (MO-WALL-COUNT).                           MZB6890
068900  219400-END-RENDER-WALL-CELL.                                    MZB6900
069000     EXIT.                                                        MZB6910
069100*================================================================MZB6920
069200*    CELL-CODE CODEC -- SHARED DECODE/ENCODE PARAGRAPHS.          MZB6930
069300*================================================================MZB6940
069400 311000-BEGIN-DECODE-CELL-CODE.                                   MZB6950
069500*    FIRST CHARACTER MUST BE A COLUMN LETTER A-Z; THE REMAINDER  MZB6960
069600*    MUST PARSE AS AN INTEGER ROW NUMBER IN [1,30].               MZB6970
069610*    SHARED BY ALL THREE CALLERS -- ENTRANCE DECODE, WALL-LIST    MZB6972
069620*    DECODE, AND THE EMPTY-AREA OFFENDER CELL -- SO A FUTURE      MZB6974
069630*    CHANGE TO THE CODE FORMAT ONLY HAS TO HAPPEN ONCE HERE.       MZB6976
069700     SET SW-CODEC-VALID-N TO TRUE                                 MZB6980
069800     MOVE ZERO TO WS-CODEC-CELL-COL WS-CODEC-CELL-ROW             MZB6990
069900                                                                  MZB7000
070000     IF WS-CODEC-CELL-CODE (1:1) IS MAZE-COLUMN-LETTER            MZB7010
070100        SET IDX-COL-LETTER TO 1                                   MZB7020
070200        SEARCH WS-COLUMN-LETTER                                   MZB7030
071100           AT END                                                 MZB7040
071200              CONTINUE                                            MZB7050
071300           WHEN WS-COLUMN-LETTER (IDX-COL-LETTER)                MZB7060
071400                = WS-CODEC-CELL-CODE (1:1)                       MZB7070
071500              SET WS-CODEC-CELL-COL TO IDX-COL-LETTER            MZB7080
071600        END-SEARCH                                                MZB7090
071700                                                                  MZB7100
071800        IF WS-CODEC-CELL-CODE (2:1) IS MAZE-ROW-DIGIT             MZB7110
071900           IF WS-CODEC-CELL-CODE (3:1) IS MAZE-ROW-DIGIT          MZB7120
072000              MOVE WS-CODEC-CELL-CODE (2:2) TO WS-CODEC-CELL-ROW MZB7130
072100           ELSE                                                   MZB7140
072200              IF WS-CODEC-CELL-CODE (3:1) = SPACE                MZB7150
072300                 MOVE WS-CODEC-CELL-CODE (2:1)                   MZB7160
072400                   TO WS-CODEC-CELL-ROW                           MZB7170
072500              END-IF                                              MZB7180
072600           END-IF                                                 MZB7190
072700           IF WS-CODEC-CELL-ROW >= CTE-01                        MZB7200
072800              AND WS-CODEC-CELL-ROW <= MAZE-ROW-MAX               MZB7210
072900              AND WS-CODEC-CELL-COL >= CTE-01                    MZB7220
073000              SET SW-CODEC-VALID-Y TO TRUE                        MZB7230
073100           END-IF                                                 MZB7240
073200        END-IF                                                    MZB7250
073300     END-IF.                                                      MZB7260
073400 311000-END-DECODE-CELL-CODE.                                     MZB7270
073500     EXIT.                                                        MZB7280
073600*                                                                 MZB7290
073700 312000-BEGIN-ENCODE-CELL-CODE.                                   MZB7300
073800*    COLUMN LETTER FOR THE COLUMN NUMBER, CONCATENATED WITH THE  MZB7310
073900*    DECIMAL ROW NUMBER.  NO SEPARATOR.                           MZB7320
074000     MOVE SPACES TO WS-CODEC-CELL-CODE                           MZB7330
074050     MOVE WS-CODEC-CELL-ROW TO WS-CODEC-ROW-EDIT                  MZB7335
074100     IF WS-CODEC-ROW-CHARS-TXT (1:1) = SPACE                      MZB7340
074150        STRING WS-COLUMN-LETTER (WS-CODEC-CELL-COL)               MZB7345
074200               DELIMITED BY SIZE                                  MZB7350
074250               WS-CODEC-ROW-CHARS-TXT (2:1)                       MZB7355
074300               DELIMITED BY SIZE                                  MZB7360
074350          INTO WS-CODEC-CELL-CODE                                 MZB7365
074400     ELSE                                                         MZB7370
074450        STRING WS-COLUMN-LETTER (WS-CODEC-CELL-COL)               MZB7372
074460               DELIMITED BY SIZE                                  MZB7374
074470               WS-CODEC-ROW-CHARS-TXT                             MZB7376
074480               DELIMITED BY SIZE                                  MZB7378
074500          INTO WS-CODEC-CELL-CODE                                 MZB7380
074520     END-IF.                                                      MZB7382
074600 312000-END-ENCODE-CELL-CODE.                                     MZB7390
074700     EXIT.                                                        MZB7400
074800*================================================================MZB7410
074900 900000-BEGIN-CLOSE-MAZE-FILES.                                   MZB7420
074910*    END OF RUN.  CLOSE BOTH FILES AND WRITE THE COUNTS TO THE    MZB7422
074920*    JOB LOG -- OPERATIONS READS THIS SUMMARY, NOT THE MAZEOUT    MZB7424
074930*    FILE ITSELF, TO DECIDE WHETHER THE STEP NEEDS A RERUN.       MZB7426
075000     CLOSE MAZEIN                                                 MZB7430
075100     CLOSE MAZEOUT                                                MZB7440
075200                                                                  MZB7450
075300     DISPLAY SPACE                                                MZB7460
075400     DISPLAY "MAZEBLD RUN SUMMARY."                               MZB7470
075500     DISPLAY "RECORDS READ     : " WS-RECORDS-READ               MZB7480
075600     DISPLAY "RECORDS ACCEPTED : " WS-RECORDS-ACCEPTED            MZB7490
075700     DISPLAY "RECORDS REJECTED : " WS-RECORDS-REJECTED.           MZB7500
075800 900000-END-CLOSE-MAZE-FILES.                                     MZB7510
075900     EXIT.                                                        MZB7520
076000*================================================================MZB7530
076100 END PROGRAM MazeBld.                                             MZB7540
